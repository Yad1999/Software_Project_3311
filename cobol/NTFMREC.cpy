000100*--------------------------------------------------------------*
000200*  NTFMREC   -- FOOD REFERENCE MASTER TABLE ENTRY               *
000300*  ONE ENTRY PER FOOD KNOWN TO THE NUTRITION SYSTEM.            *
000400*  CALLER DEFINES THE OCCURS HEADER, E.G.                      *
000500*      05  FM-ENTRY OCCURS 500 TIMES.                          *
000600*          COPY NTFMREC.                                       *
000700*--------------------------------------------------------------*
000800       10  FM-NAME                       PIC X(30).
000900       10  FM-CALORIES                   PIC 9(5)V99.
001000       10  FM-PROTEIN                    PIC 9(5)V99.
001100       10  FM-FAT                        PIC 9(5)V99.
001200       10  FM-FIBER                      PIC 9(5)V99.
001300       10  FM-CARBS                      PIC 9(5)V99.
001400       10  FILLER                        PIC X(05).
