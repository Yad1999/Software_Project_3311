000100*--------------------------------------------------------------*
000200*  NTNSWRK   -- NUTRITION-SUMMARY ACCUMULATOR GROUP             *
000300*  COPIED WITH REPLACING AT EVERY POINT A RUNNING NUTRIENT      *
000400*  TOTAL IS KEPT (PER-MEAL, PER-DAY, GRAND, RANGE AVERAGE,      *
000500*  GOAL-CHECK AND CANADA-GUIDE ACTUAL-INTAKE TOTALS), E.G.      *
000600*      01  WS-MEAL-TOTALS.                                     *
000700*          COPY NTNSWRK REPLACING NS-CALORIES BY MT-CALORIES   *
000800*                                 NS-PROTEIN  BY MT-PROTEIN    *
000900*                                 NS-FAT      BY MT-FAT        *
001000*                                 NS-CARBS    BY MT-CARBS      *
001100*                                 NS-FIBER    BY MT-FIBER.     *
001200*--------------------------------------------------------------*
001300       05  NS-CALORIES                   PIC S9(7)V99.
001400       05  NS-PROTEIN                    PIC S9(7)V99.
001500       05  NS-FAT                        PIC S9(7)V99.
001600       05  NS-CARBS                      PIC S9(7)V99.
001700       05  NS-FIBER                      PIC S9(7)V99.
001800       05  FILLER                        PIC X(05).
