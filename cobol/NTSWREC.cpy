000100*--------------------------------------------------------------*
000200*  NTSWREC   -- SWAP-SUGGESTION RECORD (SWAP-SUGGESTIONS FILE)  *
000300*  ONE RECORD PER SWAP REQUEST PROCESSED BY NTSWPSUG.           *
000400*  SW-SUGGESTED-NAME IS SPACES AND SW-SUGGESTED-VALUE IS ZERO   *
000500*  WHEN NO QUALIFYING CANDIDATE WAS FOUND.                      *
000600*--------------------------------------------------------------*
000700       01  SWAP-SUGGESTION-RECORD.
000800           05  SW-ORIGINAL-NAME          PIC X(30).
000900           05  FILLER                    PIC X(01) VALUE SPACE.
001000           05  SW-GOAL-NUTRIENT          PIC X(12).
001100           05  FILLER                    PIC X(01) VALUE SPACE.
001200           05  SW-SUGGESTED-NAME         PIC X(30).
001300           05  FILLER                    PIC X(01) VALUE SPACE.
001400           05  SW-SUGGESTED-VALUE        PIC 9(5)V99.
001500           05  FILLER                    PIC X(20).
