000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NTSWPSUG.
000300 AUTHOR. R K YANG.
000400 INSTALLATION. CK DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 02/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  NIGHTLY SWAP-SUGGESTION FILEPASS.  READS THE FOOD REFERENCE  *
001200*  MASTER AND THE USER'S PRIMARY NUTRITION GOAL, THEN WALKS THE *
001300*  SORTED MEAL-TRANSACTIONS FILE MEAL BY MEAL LOOKING FOR A     *
001400*  BETTER-CHOICE SUBSTITUTE FOR ANY FOOD ITEM THAT FAILS THE    *
001500*  GOAL'S MIN/MAX BOUNDS, UP TO TWO SUBSTITUTIONS PER MEAL.     *
001600*  ALSO EXERCISES THE SIMPLE NEAREST-TARGET SWAP SEARCH ONCE    *
001700*  PER MEAL AS A SECONDARY SUGGESTION.  PRODUCES THE            *
001800*  SWAP-SUGGESTIONS FILE.                                       *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //NTSWPSUG EXEC PGM=NTSWPSUG                                   *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //FOODMSTR DD DSN=T54.NUTR.FOODMSTR.DATA,DISP=SHR               *
002500* //MEALTRNS DD DSN=T54.NUTR.MEALTRNS.DATA,DISP=SHR               *
002600* //GOALPARM DD DSN=T54.NUTR.GOALPARM.DATA,DISP=SHR               *
002700* //SWAPSUG  DD DSN=T54.NUTR.SWAPSUG.OUTPUT.DATA,                 *
002800* //            DISP=(,CATLG,CATLG),                              *
002900* //            UNIT=USER,                                        *
003000* //            SPACE=(CYL,(5,3),RLSE),                           *
003100* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                 *
003200* //SYSIPT   DD DUMMY                                             *
003300* //*                                                              *
003400*                                                                *
003500*P    ENTRY PARAMETERS..                                         *
003600*     NONE.                                                      *
003700*                                                                *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003900*     I/O ERROR ON FILES, UNRECOGNIZED NUTRIENT NAME ON THE      *
004000*     GOAL-PARAMETERS RECORD.                                    *
004100*                                                                *
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004300*     NONE.                                                      *
004400*                                                                *
004500*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004600*     WS-FOOD-MASTER-TABLE, WS-GOAL-TABLE.                       *
004700*                                                                *
004800*--------------------------------------------------------------*
004900*----------------------------------------------------------------*
005000* CHANGE LOG                                                      *
005100*----------------------------------------------------------------*
005200* DATE     | BY | TKT    | DESCRIPTION                            *
005300*----------|----|--------|----------------------------------------*
005400* 02/17/92 | RKY| INIT   | ORIGINAL FILEPASS - NTSWPSUG CREATED   *
005500* 08/04/92 | RKY| CK0431 | ADDED 10 PERCENT TOLERANCE BAND CHECK  *
005600* 03/22/93 | TLS| CK0455 | ADDED TWO-PER-MEAL REPLACEMENT CAP     *
005700* 09/30/94 | TLS| CK0481 | ADDED NEAREST-TARGET SECONDARY SWAP    *
005800* 06/14/95 | RKY| CK0506 | CASE-FOLD FOOD NAME COMPARE ON LOOKUP  *
005900* 05/17/96 | RKY| CK0529 | CARBS/CARBOHYDRATES SYNONYM HANDLING   *
006000* 01/09/98 | GAF| CK0567 | FOOD MASTER DUP NAME NOW LAST-WINS     *
006100* 09/09/98 | GAF| CK0579 | Y2K - WS-CURR-DATE NOW CENTURY-AWARE   *
006200* 02/15/99 | GAF| CK0580 | Y2K - VERIFIED GOALPARM DATES 4-DIGIT  *
006300* 11/03/00 | WHB| CK0612 | RANGE GOAL MIDPOINT SCORING ADDED      *
006400* 07/25/02 | WHB| CK0655 | SUPPRESS SWAP ON UNRESOLVED FOOD NAME  *
006500* 04/18/04 | WHB| CK0690 | SPLIT FIND-CANDIDATE OUT OF PROCESS    *
006600*                       | ITEM PARAGRAPH FOR READABILITY         *
006700* 10/11/06 | WHB| CK0742 | REPLACEMENT COUNTER RESET ON MEAL BRK  *
006800* 03/02/07 | WHB| CK0751 | CORRECTED FOOD MASTER FIELD OFFSET -   *
006900*                       | CALORIES/PROTEIN/FAT/FIBER/CARBS WERE   *
007000*                       | READING ONE CSV COLUMN SHORT OF QTY     *
007100* 09/14/08 | WHB| CK0762 | RECAST PROCEDURE DIVISION TO THRU-EXIT *
007200*                       | PARAGRAPH RANGES WITH GO TO ON ABEND TO *
007300*                       | MATCH SHOP STANDARD - NO LOGIC CHANGE   *
007400*----------------------------------------------------------------*
007500
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     CLASS ALPHABETIC-NUTRIENT IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100     UPSI-0 ON STATUS IS NEAREST-SWAP-SWITCH-ON
008200            OFF STATUS IS NEAREST-SWAP-SWITCH-OFF.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT FOOD-MASTER-FILE ASSIGN TO FOODMSTR
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-FM-FILE-STATUS.
008900
009000     SELECT MEAL-ITEM-FILE ASSIGN TO MEALTRNS
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-MI-FILE-STATUS.
009300
009400     SELECT GOAL-PARAMETER-FILE ASSIGN TO GOALPARM
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-GL-FILE-STATUS.
009700
009800     SELECT SWAP-SUGGESTION-FILE ASSIGN TO SWAPSUG
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-SW-FILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400
010500 FD  FOOD-MASTER-FILE
010600     RECORDING MODE IS V.
010700 01  FM-INPUT-LINE                       PIC X(100).
010800
010900 FD  MEAL-ITEM-FILE
011000     RECORDING MODE IS F.
011100     COPY NTMIREC.
011200
011300 FD  GOAL-PARAMETER-FILE
011400     RECORDING MODE IS F.
011500 01  GL-INPUT-RECORD.
011600     05  GR-NUTRIENT                     PIC X(12).
011700     05  GR-MIN-AMOUNT                   PIC 9(5)V99.
011800     05  GR-MAX-AMOUNT                   PIC 9(5)V99.
011900     05  FILLER                          PIC X(05).
012000
012100 FD  SWAP-SUGGESTION-FILE
012200     RECORDING MODE IS F.
012300     COPY NTSWREC.
012400
012500 WORKING-STORAGE SECTION.
012600 01  FILLER PIC X(32) VALUE 'NTSWPSUG WORKING STORAGE BEGINS'.
012700
012800*--------------------------------------------------------------*
012900* STANDALONE COUNTERS AND SWITCHES                               *
013000*--------------------------------------------------------------*
013100 77  WS-MI-RECS-READ-CTR                 PIC 9(7) COMP-3 VALUE ZERO.
013200 77  WS-SW-RECS-WRITTEN-CTR              PIC 9(7) COMP-3 VALUE ZERO.
013300 77  WS-SWITCH-AREA                      PIC X(01) VALUE SPACE.
013400
013500*--------------------------------------------------------------*
013600* FILE STATUS BYTES                                              *
013700*--------------------------------------------------------------*
013800 01  WS-FILE-STATUS-AREA.
013900     05  WS-FM-FILE-STATUS               PIC X(02).
014000         88  FM-FILE-OK                  VALUE '00'.
014100         88  FM-FILE-EOF                 VALUE '10'.
014200     05  WS-MI-FILE-STATUS               PIC X(02).
014300         88  MI-FILE-OK                  VALUE '00'.
014400         88  MI-FILE-EOF                 VALUE '10'.
014500     05  WS-GL-FILE-STATUS               PIC X(02).
014600         88  GL-FILE-OK                  VALUE '00'.
014700         88  GL-FILE-EOF                 VALUE '10'.
014800     05  WS-SW-FILE-STATUS               PIC X(02).
014900         88  SW-FILE-OK                  VALUE '00'.
015000     05  FILLER                          PIC X(10).
015100
015200*--------------------------------------------------------------*
015300* SWITCHES AREA                                                  *
015400*--------------------------------------------------------------*
015500 01  WS-INDICATORS.
015600     05  MI-EOF-INDICATOR                PIC X(01) VALUE 'N'.
015700         88  MI-AT-EOF                   VALUE 'Y'.
015800     05  WS-FOOD-FOUND-IND               PIC X(01) VALUE 'N'.
015900         88  FOOD-FOUND                  VALUE 'Y'.
016000         88  FOOD-NOT-FOUND               VALUE 'N'.
016100     05  WS-FM-DUP-FOUND-IND             PIC X(01) VALUE 'N'.
016200         88  WS-FM-DUP-FOUND             VALUE 'Y'.
016300     05  WS-FIRST-MEAL-IND               PIC X(01) VALUE 'Y'.
016400         88  FIRST-MEAL-OF-JOB           VALUE 'Y'.
016500     05  WS-SWAP-FOUND-IND               PIC X(01) VALUE 'N'.
016600         88  SWAP-CANDIDATE-FOUND        VALUE 'Y'.
016700     05  WS-TOLERANCE-FAIL-IND           PIC X(01) VALUE 'N'.
016800         88  WS-TOLERANCE-FAILED         VALUE 'Y'.
016900     05  WS-RESOLVE-ERROR-IND            PIC X(01) VALUE 'N'.
017000         88  WS-RESOLVE-ERROR            VALUE 'Y'.
017100     05  FILLER                          PIC X(10).
017200
017300*--------------------------------------------------------------*
017400* COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD         *
017500*--------------------------------------------------------------*
017600 01  WS-COMP-FIELDS.
017700     05  WS-FM-SUB                       PIC S9(04) COMP.
017800     05  WS-FM-TABLE-COUNT               PIC S9(04) COMP VALUE ZERO.
017900     05  WS-GL-SUB                       PIC S9(04) COMP.
018000     05  WS-GL-TABLE-COUNT               PIC S9(04) COMP VALUE ZERO.
018100     05  WS-ITEM-SUB                     PIC S9(04) COMP.
018200     05  WS-ITEM-CNT                     PIC S9(04) COMP VALUE ZERO.
018300     05  WS-ITEM-MAX                     PIC S9(04) COMP VALUE +20.
018400     05  WS-REPLACEMENT-CNTR             PIC S9(04) COMP VALUE ZERO.
018500     05  WS-NUTR-SUB                     PIC S9(04) COMP.
018600     05  WS-FM-MAX-ENTRIES               PIC S9(08) COMP VALUE +500.
018700     05  FILLER REDEFINES WS-FM-MAX-ENTRIES.
018800         10  FILLER                      PIC X(02).
018900         10  WS-FM-MAX-ENTRIES-LOW       PIC 9(04) COMP.
019000     05  WS-GL-MAX-ENTRIES               PIC S9(08) COMP VALUE +50.
019100     05  FILLER REDEFINES WS-GL-MAX-ENTRIES.
019200         10  FILLER                      PIC X(02).
019300         10  WS-GL-MAX-ENTRIES-LOW       PIC 9(04) COMP.
019400     05  WS-FM-LINE-NUM                  PIC S9(04) COMP VALUE ZERO.
019500     05  FILLER                          PIC X(08).
019600
019700*--------------------------------------------------------------*
019800* FOOD MASTER TABLE - LOADED ONCE AT INIT FROM FOODMSTR          *
019900*--------------------------------------------------------------*
020000 01  WS-FOOD-MASTER-TABLE.
020100     05  FM-ENTRY OCCURS 500 TIMES.
020200         COPY NTFMREC.
020300
020400*--------------------------------------------------------------*
020500* CSV PARSE WORK AREA FOR ONE FOOD-MASTER INPUT LINE             *
020600*--------------------------------------------------------------*
020700 01  WS-FM-PARSE-AREA.
020800     05  WS-FM-FIELD-CNT                 PIC S9(04) COMP VALUE ZERO.
020900     05  WS-FM-FIELD-TAB.
021000         10  WS-FM-FIELD OCCURS 7 TIMES  PIC X(30).
021100     05  WS-FM-SCAN-PTR                  PIC S9(04) COMP.
021200     05  FILLER                          PIC X(08).
021300
021400*--------------------------------------------------------------*
021500* USER GOAL TABLE - LOADED ONCE AT INIT FROM GOALPARM.  THE      *
021600* SWAP ENGINE DRIVES EVERY MEAL AGAINST GOAL TABLE ENTRY 1 -     *
021700* THE USER'S PRIMARY NUTRITION GOAL FOR THE RUN.                 *
021800*--------------------------------------------------------------*
021900 01  WS-GOAL-TABLE.
022000     05  GL-ENTRY OCCURS 50 TIMES.
022100         COPY NTGLREC.
022200
022300*--------------------------------------------------------------*
022400* DERIVED GOAL TYPE FOR GOAL TABLE ENTRY 1                       *
022500*--------------------------------------------------------------*
022600 01  WS-GOAL-TYPE                        PIC X(05) VALUE SPACES.
022700     88  WS-GOAL-IS-MIN                  VALUE 'MIN'.
022800     88  WS-GOAL-IS-MAX                  VALUE 'MAX'.
022900     88  WS-GOAL-IS-RANGE                VALUE 'RANGE'.
023000     88  WS-GOAL-IS-NONE                 VALUE 'NONE'.
023100
023200*--------------------------------------------------------------*
023300* CURRENT MEAL FOOD-ITEM BUFFER - ONE MEAL HELD AT A TIME        *
023400*--------------------------------------------------------------*
023500 01  WS-MEAL-ITEM-TABLE.
023600     05  IT-ENTRY OCCURS 20 TIMES.
023700         10  IT-FOOD-NAME                PIC X(30).
023800         10  IT-QUANTITY                 PIC 9(3)V99.
023900         10  IT-FM-SUB                   PIC S9(04) COMP.
024000         10  FILLER                      PIC X(05).
024100
024200*--------------------------------------------------------------*
024300* CONTROL-BREAK KEY SAVE AREAS                                   *
024400*--------------------------------------------------------------*
024500 01  WS-KEY-SAVE-AREA.
024600     05  WS-SAVE-DATE                    PIC X(10) VALUE SPACES.
024700     05  WS-SAVE-MEAL-TYPE               PIC X(10) VALUE SPACES.
024800     05  FILLER                          PIC X(05) VALUE SPACES.
024900
025000*--------------------------------------------------------------*
025100* NUTRIENT EXTRACTION DISPATCH WORK AREA - ONE PARAGRAPH         *
025200* RESOLVES CALORIES/PROTEIN/FAT/FIBER/CARBS (OR CARBOHYDRATES)   *
025300* FOR ANY FOOD MASTER SUBSCRIPT, REJECTING AN UNKNOWN NAME.      *
025400*--------------------------------------------------------------*
025500 01  WS-RESOLVE-AREA.
025600     05  WS-RESOLVE-NUTRIENT             PIC X(14) VALUE SPACES.
025700     05  WS-RESOLVE-SUB                  PIC S9(04) COMP.
025800     05  WS-RESOLVE-VALUE                PIC S9(5)V99 VALUE ZERO.
025900     05  FILLER                          PIC X(08).
026000 01  WS-NUTRIENT-TABLE-LIST.
026100     05  FILLER                          PIC X(12) VALUE 'CALORIES'.
026200     05  FILLER                          PIC X(12) VALUE 'PROTEIN'.
026300     05  FILLER                          PIC X(12) VALUE 'FAT'.
026400     05  FILLER                          PIC X(12) VALUE 'CARBS'.
026500     05  FILLER                          PIC X(12) VALUE 'FIBER'.
026600 01  WS-NUTRIENT-NAME-TABLE REDEFINES
026700         WS-NUTRIENT-TABLE-LIST.
026800     05  WS-TRACKED-NUTRIENT OCCURS 5 TIMES
026900                                          PIC X(12).
027000
027100*--------------------------------------------------------------*
027200* ORIGINAL / CANDIDATE WORK AREA FOR THE SWAP SEARCH             *
027300*--------------------------------------------------------------*
027400 01  WS-SWAP-WORK-AREA.
027500     05  WS-ORIG-SUB                     PIC S9(04) COMP.
027600     05  WS-CAND-SUB                     PIC S9(04) COMP.
027700     05  WS-ORIG-VALUE                   PIC S9(5)V99 VALUE ZERO.
027800     05  WS-CAND-VALUE                   PIC S9(5)V99 VALUE ZERO.
027900     05  WS-BEST-SUB                     PIC S9(04) COMP VALUE ZERO.
028000     05  WS-BEST-DELTA                   PIC S9(5)V99 VALUE ZERO.
028100     05  WS-TARGET-VALUE                 PIC S9(5)V99 VALUE ZERO.
028200     05  WS-INCREASE-IND                 PIC X(01) VALUE 'N'.
028300         88  WS-SWAP-INCREASE            VALUE 'Y'.
028400     05  WS-MIDPOINT-VALUE               PIC S9(5)V99 VALUE ZERO.
028500     05  WS-ORIG-RAW-VALUE               PIC S9(5)V99 VALUE ZERO.
028600     05  WS-ORIG-DIST                    PIC S9(5)V99 VALUE ZERO.
028700     05  WS-CAND-DIST                    PIC S9(5)V99 VALUE ZERO.
028800     05  WS-DEV-PCT                      PIC S9(3)V9999 VALUE ZERO.
028900     05  WS-DELTA-VALUE                  PIC S9(5)V99 VALUE ZERO.
029000     05  WS-TOL-ORIG-VALUE               PIC S9(5)V99 VALUE ZERO.
029100     05  WS-TOL-CAND-VALUE               PIC S9(5)V99 VALUE ZERO.
029200     05  FILLER                          PIC X(08).
029300
029400*--------------------------------------------------------------*
029500* UPPERCASE WORK AREA FOR CASE-INSENSITIVE NAME COMPARE          *
029600*--------------------------------------------------------------*
029700 01  WS-COMPUTE-AREA.
029800     05  WS-UC-FOOD-NAME-1               PIC X(30).
029900     05  WS-UC-FOOD-NAME-2               PIC X(30).
030000     05  FILLER                          PIC X(12).
030100
030200*--------------------------------------------------------------*
030300* "NO MAXIMUM" SENTINEL, DECLARED TO THE WIDTH OF A GOAL         *
030400* TABLE AMOUNT FIELD (SEE NTGLREC) - THE LARGEST VALUE A         *
030500* PIC 9(5)V99 AMOUNT CAN HOLD.                                   *
030600*--------------------------------------------------------------*
030700 01  WS-NO-MAX-SENTINEL                  PIC 9(5)V99 VALUE 99999.99.
030800
030900 01  FILLER PIC X(32) VALUE 'NTSWPSUG WORKING STORAGE ENDS  '.
031000
031100 PROCEDURE DIVISION.
031200*----------------------------------------------------------------*
031300*                        MAINLINE LOGIC                           *
031400*----------------------------------------------------------------*
031500 000-MAINLINE.
031600     PERFORM 100-INITIALIZATION
031700         THRU 100-INITIALIZATION-EXIT.
031800     PERFORM 200-PROCESS-MAINLINE
031900         THRU 200-PROCESS-MAINLINE-EXIT.
032000     PERFORM 900-TERMINATION
032100         THRU 900-TERMINATION-EXIT.
032200     STOP RUN.
032300
032400*----------------------------------------------------------------*
032500* INITIALIZATION - OPEN FILES, LOAD FOOD MASTER AND GOAL TABLE    *
032600*----------------------------------------------------------------*
032700 100-INITIALIZATION.
032800     PERFORM 110-OPEN-FILES
032900         THRU 110-OPEN-FILES-EXIT.
033000     PERFORM 120-LOAD-FOOD-MASTER
033100         THRU 120-LOAD-FOOD-MASTER-EXIT.
033200     PERFORM 130-LOAD-GOAL-TABLE
033300         THRU 130-LOAD-GOAL-TABLE-EXIT.
033400     PERFORM 500-DERIVE-GOAL-TYPE
033500         THRU 500-DERIVE-GOAL-TYPE-EXIT.
033600 100-INITIALIZATION-EXIT.
033700     EXIT.
033800
033900 110-OPEN-FILES.
034000     OPEN INPUT FOOD-MASTER-FILE.
034100     IF NOT FM-FILE-OK
034200         DISPLAY 'ERROR OPENING FOODMSTR: ' WS-FM-FILE-STATUS
034300         GO TO 999-ABEND
034400     END-IF.
034500     OPEN INPUT MEAL-ITEM-FILE.
034600     IF NOT MI-FILE-OK
034700         DISPLAY 'ERROR OPENING MEALTRNS: ' WS-MI-FILE-STATUS
034800         GO TO 999-ABEND
034900     END-IF.
035000     OPEN INPUT GOAL-PARAMETER-FILE.
035100     IF NOT GL-FILE-OK
035200         DISPLAY 'ERROR OPENING GOALPARM: ' WS-GL-FILE-STATUS
035300         GO TO 999-ABEND
035400     END-IF.
035500     OPEN OUTPUT SWAP-SUGGESTION-FILE.
035600     IF NOT SW-FILE-OK
035700         DISPLAY 'ERROR OPENING SWAPSUG: ' WS-SW-FILE-STATUS
035800         GO TO 999-ABEND
035900     END-IF.
036000 110-OPEN-FILES-EXIT.
036100     EXIT.
036200
036300* THE FOOD-MASTER CSV'S HEADER ROW HAS THE SAME SEVEN-FIELD       *
036400* SHAPE AS A DATA ROW - WS-FM-LINE-NUM GATES IT OUT.             *
036500 120-LOAD-FOOD-MASTER.
036600     READ FOOD-MASTER-FILE
036700         AT END SET FM-FILE-EOF TO TRUE
036800     END-READ.
036900     IF NOT FM-FILE-EOF
037000         PERFORM 121-LOAD-FOOD-MASTER-LINE
037100             THRU 121-LOAD-FOOD-MASTER-LINE-EXIT
037200             UNTIL FM-FILE-EOF
037300     END-IF.
037400 120-LOAD-FOOD-MASTER-EXIT.
037500     EXIT.
037600
037700 121-LOAD-FOOD-MASTER-LINE.
037800     ADD 1 TO WS-FM-LINE-NUM.
037900     PERFORM 122-PARSE-FOOD-MASTER-LINE
038000         THRU 122-PARSE-FOOD-MASTER-LINE-EXIT.
038100     IF WS-FM-LINE-NUM GREATER THAN 1
038200         AND WS-FM-FIELD-CNT NOT LESS THAN 7
038300         PERFORM 123-STORE-FOOD-MASTER-ENTRY
038400             THRU 123-STORE-FOOD-MASTER-ENTRY-EXIT
038500     END-IF.
038600     READ FOOD-MASTER-FILE
038700         AT END SET FM-FILE-EOF TO TRUE
038800     END-READ.
038900 121-LOAD-FOOD-MASTER-LINE-EXIT.
039000     EXIT.
039100
039200 122-PARSE-FOOD-MASTER-LINE.
039300     MOVE ZERO TO WS-FM-FIELD-CNT.
039400     MOVE SPACES TO WS-FM-FIELD-TAB.
039500     MOVE 1 TO WS-FM-SCAN-PTR.
039600     UNSTRING FM-INPUT-LINE DELIMITED BY ','
039700         INTO WS-FM-FIELD (1) WS-FM-FIELD (2) WS-FM-FIELD (3)
039800              WS-FM-FIELD (4) WS-FM-FIELD (5) WS-FM-FIELD (6)
039900              WS-FM-FIELD (7)
040000         TALLYING IN WS-FM-FIELD-CNT
040100     END-UNSTRING.
040200 122-PARSE-FOOD-MASTER-LINE-EXIT.
040300     EXIT.
040400
040500* DUPLICATE FOOD-MASTER NAMES - LAST ONE LOADED WINS, SO A        *
040600* NAME ALREADY IN THE TABLE OVERWRITES ITS OLD SLOT.              *
040700* CK0751 - FIELD (2) IS THE QUANTITY COLUMN AND IS NOT STORED;     *
040800* NUTRIENT VALUES START AT FIELD (3).                              *
040900 123-STORE-FOOD-MASTER-ENTRY.
041000     PERFORM 124-LOCATE-FOOD-MASTER-SLOT
041100         THRU 124-LOCATE-FOOD-MASTER-SLOT-EXIT.
041200     MOVE WS-FM-FIELD (1) TO FM-NAME (WS-FM-SUB).
041300     MOVE WS-FM-FIELD (3) TO FM-CALORIES (WS-FM-SUB).
041400     MOVE WS-FM-FIELD (4) TO FM-PROTEIN (WS-FM-SUB).
041500     MOVE WS-FM-FIELD (5) TO FM-FAT (WS-FM-SUB).
041600     MOVE WS-FM-FIELD (6) TO FM-FIBER (WS-FM-SUB).
041700     MOVE WS-FM-FIELD (7) TO FM-CARBS (WS-FM-SUB).
041800 123-STORE-FOOD-MASTER-ENTRY-EXIT.
041900     EXIT.
042000
042100 124-LOCATE-FOOD-MASTER-SLOT.
042200     SET WS-FM-DUP-FOUND TO FALSE.
042300     ADD 1 TO WS-FM-TABLE-COUNT.
042400     PERFORM 125-SCAN-FOR-DUPLICATE-NAME
042500         THRU 125-SCAN-FOR-DUPLICATE-NAME-EXIT
042600         VARYING WS-FM-SUB FROM 1 BY 1
042700         UNTIL WS-FM-SUB > WS-FM-TABLE-COUNT
042800            OR WS-FM-DUP-FOUND.
042900     IF WS-FM-DUP-FOUND
043000         SUBTRACT 1 FROM WS-FM-SUB
043100         SUBTRACT 1 FROM WS-FM-TABLE-COUNT
043200     ELSE
043300         MOVE WS-FM-TABLE-COUNT TO WS-FM-SUB
043400     END-IF.
043500 124-LOCATE-FOOD-MASTER-SLOT-EXIT.
043600     EXIT.
043700
043800 125-SCAN-FOR-DUPLICATE-NAME.
043900     IF FM-NAME (WS-FM-SUB) = WS-FM-FIELD (1)
044000         SET WS-FM-DUP-FOUND TO TRUE
044100     END-IF.
044200 125-SCAN-FOR-DUPLICATE-NAME-EXIT.
044300     EXIT.
044400
044500*----------------------------------------------------------------*
044600* GOAL-PARAMETERS LOAD (UNORDERED, ONE PER USER GOAL)             *
044700*----------------------------------------------------------------*
044800 130-LOAD-GOAL-TABLE.
044900     READ GOAL-PARAMETER-FILE
045000         AT END SET GL-FILE-EOF TO TRUE
045100     END-READ.
045200     PERFORM 131-LOAD-GOAL-TABLE-LINE
045300         THRU 131-LOAD-GOAL-TABLE-LINE-EXIT
045400         UNTIL GL-FILE-EOF.
045500 130-LOAD-GOAL-TABLE-EXIT.
045600     EXIT.
045700
045800 131-LOAD-GOAL-TABLE-LINE.
045900     ADD 1 TO WS-GL-TABLE-COUNT.
046000     IF WS-GL-TABLE-COUNT NOT GREATER THAN WS-GL-MAX-ENTRIES
046100         MOVE GR-NUTRIENT TO GL-NUTRIENT (WS-GL-TABLE-COUNT)
046200         MOVE GR-MIN-AMOUNT TO GL-MIN-AMOUNT (WS-GL-TABLE-COUNT)
046300         MOVE GR-MAX-AMOUNT TO GL-MAX-AMOUNT (WS-GL-TABLE-COUNT)
046400     END-IF.
046500     READ GOAL-PARAMETER-FILE
046600         AT END SET GL-FILE-EOF TO TRUE
046700     END-READ.
046800 131-LOAD-GOAL-TABLE-LINE-EXIT.
046900     EXIT.
047000
047100*----------------------------------------------------------------*
047200* GOAL TYPE DERIVATION, GOAL TABLE ENTRY 1 ONLY - THAT ENTRY IS   *
047300* THE USER'S PRIMARY NUTRITION GOAL FOR THE RUN.                  *
047400*----------------------------------------------------------------*
047500 500-DERIVE-GOAL-TYPE.
047600     MOVE 'NONE' TO WS-GOAL-TYPE.
047700     IF WS-GL-TABLE-COUNT GREATER THAN ZERO
047800         IF GL-MIN-AMOUNT (1) GREATER THAN ZERO
047900             AND GL-MAX-AMOUNT (1) = WS-NO-MAX-SENTINEL
048000             MOVE 'MIN' TO WS-GOAL-TYPE
048100         ELSE
048200             IF GL-MIN-AMOUNT (1) = ZERO
048300                 AND GL-MAX-AMOUNT (1) LESS THAN WS-NO-MAX-SENTINEL
048400                 MOVE 'MAX' TO WS-GOAL-TYPE
048500             ELSE
048600                 IF GL-MIN-AMOUNT (1) GREATER THAN ZERO
048700                     AND GL-MAX-AMOUNT (1) LESS THAN WS-NO-MAX-SENTINEL
048800                     MOVE 'RANGE' TO WS-GOAL-TYPE
048900                 END-IF
049000             END-IF
049100         END-IF
049200     END-IF.
049300 500-DERIVE-GOAL-TYPE-EXIT.
049400     EXIT.
049500
049600*----------------------------------------------------------------*
049700* MAIN CONTROL-BREAK DRIVER OVER THE SORTED MEAL-TRANSACTIONS     *
049800* FILE - ONE MEAL (SAME DATE AND MEAL TYPE) BUFFERED AT A TIME.   *
049900*----------------------------------------------------------------*
050000 200-PROCESS-MAINLINE.
050100     PERFORM 210-READ-NEXT-MEAL-ITEM
050200         THRU 210-READ-NEXT-MEAL-ITEM-EXIT.
050300     PERFORM 220-PROCESS-MEAL-ITEM
050400         THRU 220-PROCESS-MEAL-ITEM-EXIT
050500         UNTIL MI-AT-EOF.
050600     IF WS-ITEM-CNT GREATER THAN ZERO
050700         PERFORM 260-MEAL-BREAK
050800             THRU 260-MEAL-BREAK-EXIT
050900     END-IF.
051000 200-PROCESS-MAINLINE-EXIT.
051100     EXIT.
051200
051300 210-READ-NEXT-MEAL-ITEM.
051400     READ MEAL-ITEM-FILE
051500         AT END SET MI-AT-EOF TO TRUE
051600     END-READ.
051700     IF NOT MI-AT-EOF
051800         ADD 1 TO WS-MI-RECS-READ-CTR
051900     END-IF.
052000 210-READ-NEXT-MEAL-ITEM-EXIT.
052100     EXIT.
052200
052300 220-PROCESS-MEAL-ITEM.
052400     IF FIRST-MEAL-OF-JOB
052500         MOVE MI-DATE TO WS-SAVE-DATE
052600         MOVE MI-MEAL-TYPE TO WS-SAVE-MEAL-TYPE
052700         MOVE 'N' TO WS-FIRST-MEAL-IND
052800     END-IF.
052900     IF MI-DATE NOT = WS-SAVE-DATE
053000         OR MI-MEAL-TYPE NOT = WS-SAVE-MEAL-TYPE
053100         PERFORM 260-MEAL-BREAK
053200             THRU 260-MEAL-BREAK-EXIT
053300         MOVE MI-DATE TO WS-SAVE-DATE
053400         MOVE MI-MEAL-TYPE TO WS-SAVE-MEAL-TYPE
053500     END-IF.
053600     PERFORM 230-BUFFER-MEAL-ITEM
053700         THRU 230-BUFFER-MEAL-ITEM-EXIT.
053800     PERFORM 210-READ-NEXT-MEAL-ITEM
053900         THRU 210-READ-NEXT-MEAL-ITEM-EXIT.
054000 220-PROCESS-MEAL-ITEM-EXIT.
054100     EXIT.
054200
054300 230-BUFFER-MEAL-ITEM.
054400     IF WS-ITEM-CNT LESS THAN WS-ITEM-MAX
054500         ADD 1 TO WS-ITEM-CNT
054600         MOVE MI-FOOD-NAME TO IT-FOOD-NAME (WS-ITEM-CNT)
054700         MOVE MI-QUANTITY TO IT-QUANTITY (WS-ITEM-CNT)
054800     END-IF.
054900 230-BUFFER-MEAL-ITEM-EXIT.
055000     EXIT.
055100
055200* MEAL BREAK - THE BUFFERED MEAL IS RUN THROUGH THE SWAP          *
055300* ENGINE, THEN THE BUFFER AND REPLACEMENT COUNTER ARE CLEARED     *
055400* FOR THE NEXT MEAL (CK0742 - COUNTER IS PER MEAL, NOT PER RUN).  *
055500 260-MEAL-BREAK.
055600     IF WS-ITEM-CNT GREATER THAN ZERO
055700         PERFORM 400-PROCESS-MEAL
055800             THRU 400-PROCESS-MEAL-EXIT
055900     END-IF.
056000     MOVE ZERO TO WS-ITEM-CNT.
056100     MOVE ZERO TO WS-REPLACEMENT-CNTR.
056200 260-MEAL-BREAK-EXIT.
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600* APPLY-SWAP-TO-MEAL LOOP.  WALKS THE BUFFERED MEAL'S ITEMS IN    *
056700* ORDER, CAPPED AT TWO REPLACEMENTS.  THE NEAREST-TARGET          *
056800* SECONDARY SWAP IS ALSO EXERCISED ONCE AGAINST THE MEAL'S        *
056900* FIRST ITEM WHEN THE SWITCH IS ON.                                *
057000*----------------------------------------------------------------*
057100 400-PROCESS-MEAL.
057200     PERFORM 410-PROCESS-MEAL-ITEM
057300         THRU 410-PROCESS-MEAL-ITEM-EXIT
057400         VARYING WS-ITEM-SUB FROM 1 BY 1
057500         UNTIL WS-ITEM-SUB > WS-ITEM-CNT.
057600     IF NEAREST-SWAP-SWITCH-ON
057700         AND NOT WS-GOAL-IS-NONE
057800         PERFORM 600-NEAREST-TARGET-SWAP
057900             THRU 600-NEAREST-TARGET-SWAP-EXIT
058000     END-IF.
058100 400-PROCESS-MEAL-EXIT.
058200     EXIT.
058300
058400 410-PROCESS-MEAL-ITEM.
058500     PERFORM 420-LOOKUP-ITEM-FOOD
058600         THRU 420-LOOKUP-ITEM-FOOD-EXIT.
058700     IF FOOD-FOUND
058800         PERFORM 430-CHECK-ITEM-AGAINST-GOAL
058900             THRU 430-CHECK-ITEM-AGAINST-GOAL-EXIT
059000     END-IF.
059100 410-PROCESS-MEAL-ITEM-EXIT.
059200     EXIT.
059300
059400* CASE-INSENSITIVE NAME MATCH AGAINST THE FOOD MASTER TABLE.      *
059500 420-LOOKUP-ITEM-FOOD.
059600     SET FOOD-NOT-FOUND TO TRUE.
059700     MOVE ZERO TO IT-FM-SUB (WS-ITEM-SUB).
059800     PERFORM 421-SEARCH-FOOD-MASTER-ENTRY
059900         THRU 421-SEARCH-FOOD-MASTER-ENTRY-EXIT
060000         VARYING WS-FM-SUB FROM 1 BY 1
060100         UNTIL WS-FM-SUB > WS-FM-TABLE-COUNT
060200            OR FOOD-FOUND.
060300     IF FOOD-FOUND
060400         SUBTRACT 1 FROM WS-FM-SUB
060500         MOVE WS-FM-SUB TO IT-FM-SUB (WS-ITEM-SUB)
060600     END-IF.
060700 420-LOOKUP-ITEM-FOOD-EXIT.
060800     EXIT.
060900
061000 421-SEARCH-FOOD-MASTER-ENTRY.
061100     MOVE FM-NAME (WS-FM-SUB) TO WS-UC-FOOD-NAME-1.
061200     MOVE IT-FOOD-NAME (WS-ITEM-SUB) TO WS-UC-FOOD-NAME-2.
061300     INSPECT WS-UC-FOOD-NAME-1 CONVERTING
061400         'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061500     INSPECT WS-UC-FOOD-NAME-2 CONVERTING
061600         'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
061700     IF WS-UC-FOOD-NAME-1 = WS-UC-FOOD-NAME-2
061800         SET FOOD-FOUND TO TRUE
061900     END-IF.
062000 421-SEARCH-FOOD-MASTER-ENTRY-EXIT.
062100     EXIT.
062200
062300* SCALED ITEM VALUE CHECKED AGAINST THE GOAL BOUNDS - A           *
062400* QUALIFYING ITEM IS LEFT UNCHANGED.                               *
062500 430-CHECK-ITEM-AGAINST-GOAL.
062600     IF WS-REPLACEMENT-CNTR LESS THAN 2
062700         AND WS-GL-TABLE-COUNT GREATER THAN ZERO
062800         MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT
062900         MOVE IT-FM-SUB (WS-ITEM-SUB) TO WS-RESOLVE-SUB
063000         PERFORM 650-RESOLVE-NUTRIENT-VALUE
063100             THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT
063200         IF NOT WS-RESOLVE-ERROR
063300             COMPUTE WS-ORIG-VALUE ROUNDED =
063400                 WS-RESOLVE-VALUE * IT-QUANTITY (WS-ITEM-SUB)
063500             IF WS-ORIG-VALUE LESS THAN GL-MIN-AMOUNT (1)
063600                 OR WS-ORIG-VALUE GREATER THAN GL-MAX-AMOUNT (1)
063700                 MOVE IT-FM-SUB (WS-ITEM-SUB) TO WS-ORIG-SUB
063800                 PERFORM 700-FIND-SWAP-CANDIDATE
063900                     THRU 700-FIND-SWAP-CANDIDATE-EXIT
064000                 PERFORM 480-WRITE-SWAP-RECORD
064100                     THRU 480-WRITE-SWAP-RECORD-EXIT
064200                 IF SWAP-CANDIDATE-FOUND
064300                     ADD 1 TO WS-REPLACEMENT-CNTR
064400                 END-IF
064500             END-IF
064600         END-IF
064700     END-IF.
064800 430-CHECK-ITEM-AGAINST-GOAL-EXIT.
064900     EXIT.
065000
065100 480-WRITE-SWAP-RECORD.
065200     MOVE SPACES TO SWAP-SUGGESTION-RECORD.
065300     MOVE FM-NAME (WS-ORIG-SUB) TO SW-ORIGINAL-NAME.
065400     MOVE GL-NUTRIENT (1) TO SW-GOAL-NUTRIENT.
065500     IF SWAP-CANDIDATE-FOUND
065600         MOVE FM-NAME (WS-BEST-SUB) TO SW-SUGGESTED-NAME
065700         MOVE WS-CAND-VALUE TO SW-SUGGESTED-VALUE
065800     ELSE
065900         MOVE SPACES TO SW-SUGGESTED-NAME
066000         MOVE ZERO TO SW-SUGGESTED-VALUE
066100     END-IF.
066200     WRITE SWAP-SUGGESTION-RECORD.
066300     ADD 1 TO WS-SW-RECS-WRITTEN-CTR.
066400 480-WRITE-SWAP-RECORD-EXIT.
066500     EXIT.
066600
066700*----------------------------------------------------------------*
066800* TOLERANCE-BAND SUBSTITUTE SEARCH.  WS-ORIG-SUB MUST BE SET BY   *
066900* THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.  RETURNS THE     *
067000* FIRST QUALIFYING CANDIDATE.                                      *
067100*----------------------------------------------------------------*
067200 700-FIND-SWAP-CANDIDATE.
067300     SET SWAP-CANDIDATE-FOUND TO FALSE.
067400     MOVE ZERO TO WS-BEST-SUB.
067500     MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT.
067600     MOVE WS-ORIG-SUB TO WS-RESOLVE-SUB.
067700     PERFORM 650-RESOLVE-NUTRIENT-VALUE
067800         THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT.
067900     MOVE WS-RESOLVE-VALUE TO WS-ORIG-RAW-VALUE.
068000     PERFORM 710-EVALUATE-CANDIDATE
068100         THRU 710-EVALUATE-CANDIDATE-EXIT
068200         VARYING WS-CAND-SUB FROM 1 BY 1
068300         UNTIL WS-CAND-SUB > WS-FM-TABLE-COUNT
068400            OR SWAP-CANDIDATE-FOUND.
068500 700-FIND-SWAP-CANDIDATE-EXIT.
068600     EXIT.
068700
068800 710-EVALUATE-CANDIDATE.
068900     IF WS-CAND-SUB NOT = WS-ORIG-SUB
069000         MOVE FM-NAME (WS-ORIG-SUB) TO WS-UC-FOOD-NAME-1
069100         MOVE FM-NAME (WS-CAND-SUB) TO WS-UC-FOOD-NAME-2
069200         INSPECT WS-UC-FOOD-NAME-1 CONVERTING
069300             'abcdefghijklmnopqrstuvwxyz' TO
069400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
069500         INSPECT WS-UC-FOOD-NAME-2 CONVERTING
069600             'abcdefghijklmnopqrstuvwxyz' TO
069700             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
069800         IF WS-UC-FOOD-NAME-1 NOT = WS-UC-FOOD-NAME-2
069900             PERFORM 720-CHECK-GOAL-NUTRIENT-QUALIFY
070000                 THRU 720-CHECK-GOAL-NUTRIENT-QUALIFY-EXIT
070100             IF NOT WS-TOLERANCE-FAILED
070200                 PERFORM 730-CHECK-TOLERANCE-BAND
070300                     THRU 730-CHECK-TOLERANCE-BAND-EXIT
070400             END-IF
070500             IF NOT WS-TOLERANCE-FAILED
070600                 PERFORM 750-IS-BETTER-CHOICE
070700                     THRU 750-IS-BETTER-CHOICE-EXIT
070800             END-IF
070900             IF NOT WS-TOLERANCE-FAILED
071000                 MOVE WS-CAND-SUB TO WS-BEST-SUB
071100                 SET SWAP-CANDIDATE-FOUND TO TRUE
071200             END-IF
071300         END-IF
071400     END-IF.
071500 710-EVALUATE-CANDIDATE-EXIT.
071600     EXIT.
071700
071800* "BETTER CHOICE" GATE - TYPE-SPECIFIC COMPARISON OF THE          *
071900* CANDIDATE AGAINST THE ORIGINAL ON THE GOAL NUTRIENT.  A TYPE    *
072000* NONE GOAL HAS NO BETTER CHOICE, SO EVERY CANDIDATE IS REJECTED  *
072100* HERE (THE ITEM WOULD NOT HAVE FAILED ITS BOUNDS CHECK UNDER A   *
072200* NONE GOAL IN THE FIRST PLACE).                                  *
072300 750-IS-BETTER-CHOICE.
072400     IF WS-GOAL-IS-MIN
072500         IF WS-CAND-VALUE NOT LESS THAN WS-ORIG-RAW-VALUE
072600             SET WS-TOLERANCE-FAILED TO TRUE
072700         END-IF
072800     END-IF.
072900     IF WS-GOAL-IS-MAX
073000         IF WS-CAND-VALUE NOT GREATER THAN WS-ORIG-RAW-VALUE
073100             SET WS-TOLERANCE-FAILED TO TRUE
073200         END-IF
073300     END-IF.
073400     IF WS-GOAL-IS-RANGE
073500         COMPUTE WS-MIDPOINT-VALUE ROUNDED =
073600             (GL-MIN-AMOUNT (1) + GL-MAX-AMOUNT (1)) / 2
073700         COMPUTE WS-ORIG-DIST ROUNDED =
073800             WS-MIDPOINT-VALUE - WS-ORIG-RAW-VALUE
073900         IF WS-ORIG-DIST LESS THAN ZERO
074000             COMPUTE WS-ORIG-DIST ROUNDED = ZERO - WS-ORIG-DIST
074100         END-IF
074200         COMPUTE WS-CAND-DIST ROUNDED =
074300             WS-MIDPOINT-VALUE - WS-CAND-VALUE
074400         IF WS-CAND-DIST LESS THAN ZERO
074500             COMPUTE WS-CAND-DIST ROUNDED = ZERO - WS-CAND-DIST
074600         END-IF
074700         IF WS-CAND-DIST NOT LESS THAN WS-ORIG-DIST
074800             SET WS-TOLERANCE-FAILED TO TRUE
074900         END-IF
075000     END-IF.
075100     IF WS-GOAL-IS-NONE
075200         SET WS-TOLERANCE-FAILED TO TRUE
075300     END-IF.
075400 750-IS-BETTER-CHOICE-EXIT.
075500     EXIT.
075600
075700* GOAL-NUTRIENT QUALIFYING FILTER - TYPE MIN/MAX ONLY.  RANGE     *
075800* AND NONE CARRY NO ADDITIONAL FILTER ON THE GOAL NUTRIENT        *
075900* ITSELF.                                                          *
076000 720-CHECK-GOAL-NUTRIENT-QUALIFY.
076100     SET WS-TOLERANCE-FAILED TO FALSE.
076200     MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT.
076300     MOVE WS-CAND-SUB TO WS-RESOLVE-SUB.
076400     PERFORM 650-RESOLVE-NUTRIENT-VALUE
076500         THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT.
076600     MOVE WS-RESOLVE-VALUE TO WS-CAND-VALUE.
076700     IF WS-GOAL-IS-MIN
076800         IF WS-CAND-VALUE LESS THAN GL-MIN-AMOUNT (1)
076900             SET WS-TOLERANCE-FAILED TO TRUE
077000         END-IF
077100     END-IF.
077200     IF WS-GOAL-IS-MAX
077300         IF WS-CAND-VALUE GREATER THAN GL-MAX-AMOUNT (1)
077400             SET WS-TOLERANCE-FAILED TO TRUE
077500         END-IF
077600     END-IF.
077700 720-CHECK-GOAL-NUTRIENT-QUALIFY-EXIT.
077800     EXIT.
077900
078000* 10 PERCENT TOLERANCE BAND ON EVERY OTHER TRACKED NUTRIENT.      *
078100 730-CHECK-TOLERANCE-BAND.
078200     PERFORM 740-CHECK-ONE-TOLERANCE-NUTRIENT
078300         THRU 740-CHECK-ONE-TOLERANCE-NUTRIENT-EXIT
078400         VARYING WS-NUTR-SUB FROM 1 BY 1
078500         UNTIL WS-NUTR-SUB > 5
078600            OR WS-TOLERANCE-FAILED.
078700 730-CHECK-TOLERANCE-BAND-EXIT.
078800     EXIT.
078900
079000 740-CHECK-ONE-TOLERANCE-NUTRIENT.
079100     IF WS-TRACKED-NUTRIENT (WS-NUTR-SUB) NOT = GL-NUTRIENT (1)
079200         MOVE WS-TRACKED-NUTRIENT (WS-NUTR-SUB) TO WS-RESOLVE-NUTRIENT
079300         MOVE WS-ORIG-SUB TO WS-RESOLVE-SUB
079400         PERFORM 650-RESOLVE-NUTRIENT-VALUE
079500             THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT
079600         MOVE WS-RESOLVE-VALUE TO WS-TOL-ORIG-VALUE
079700         MOVE WS-TRACKED-NUTRIENT (WS-NUTR-SUB) TO WS-RESOLVE-NUTRIENT
079800         MOVE WS-CAND-SUB TO WS-RESOLVE-SUB
079900         PERFORM 650-RESOLVE-NUTRIENT-VALUE
080000             THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT
080100         MOVE WS-RESOLVE-VALUE TO WS-TOL-CAND-VALUE
080200         IF WS-TOL-ORIG-VALUE GREATER THAN ZERO
080300             COMPUTE WS-DEV-PCT ROUNDED =
080400                 (WS-TOL-CAND-VALUE - WS-TOL-ORIG-VALUE)
080500                    / WS-TOL-ORIG-VALUE
080600             IF WS-DEV-PCT LESS THAN -0.10
080700                 OR WS-DEV-PCT GREATER THAN 0.10
080800                 SET WS-TOLERANCE-FAILED TO TRUE
080900             END-IF
081000         END-IF
081100     END-IF.
081200 740-CHECK-ONE-TOLERANCE-NUTRIENT-EXIT.
081300     EXIT.
081400
081500*----------------------------------------------------------------*
081600* SINGLE-NUTRIENT NEAREST-MATCH SWAP.  EXERCISED ONCE PER MEAL    *
081700* AGAINST THE MEAL'S FIRST BUFFERED ITEM.  DIRECTION AND TARGET   *
081800* ARE DERIVED FROM THE PRIMARY GOAL'S TYPE - MIN WANTS AN         *
081900* INCREASE TOWARD THE MIN BOUND, MAX WANTS A DECREASE TOWARD      *
082000* THE MAX BOUND, RANGE MOVES TOWARD WHICHEVER BOUND THE ITEM      *
082100* CURRENTLY VIOLATES.                                              *
082200*----------------------------------------------------------------*
082300 600-NEAREST-TARGET-SWAP.
082400     IF IT-FM-SUB (1) GREATER THAN ZERO
082500         PERFORM 610-DERIVE-DIRECTION-AND-TARGET
082600             THRU 610-DERIVE-DIRECTION-AND-TARGET-EXIT
082700         IF NOT WS-GOAL-IS-NONE
082800             MOVE IT-FM-SUB (1) TO WS-ORIG-SUB
082900             PERFORM 620-SEARCH-NEAREST-TARGET
083000                 THRU 620-SEARCH-NEAREST-TARGET-EXIT
083100             PERFORM 480-WRITE-SWAP-RECORD
083200                 THRU 480-WRITE-SWAP-RECORD-EXIT
083300         END-IF
083400     END-IF.
083500 600-NEAREST-TARGET-SWAP-EXIT.
083600     EXIT.
083700
083800 610-DERIVE-DIRECTION-AND-TARGET.
083900     MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT.
084000     MOVE IT-FM-SUB (1) TO WS-RESOLVE-SUB.
084100     PERFORM 650-RESOLVE-NUTRIENT-VALUE
084200         THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT.
084300     MOVE WS-RESOLVE-VALUE TO WS-ORIG-VALUE.
084400     IF WS-GOAL-IS-MIN
084500         SET WS-SWAP-INCREASE TO TRUE
084600         MOVE GL-MIN-AMOUNT (1) TO WS-TARGET-VALUE
084700     END-IF.
084800     IF WS-GOAL-IS-MAX
084900         MOVE 'N' TO WS-INCREASE-IND
085000         MOVE GL-MAX-AMOUNT (1) TO WS-TARGET-VALUE
085100     END-IF.
085200     IF WS-GOAL-IS-RANGE
085300         IF WS-ORIG-VALUE LESS THAN GL-MIN-AMOUNT (1)
085400             SET WS-SWAP-INCREASE TO TRUE
085500             MOVE GL-MIN-AMOUNT (1) TO WS-TARGET-VALUE
085600         ELSE
085700             MOVE 'N' TO WS-INCREASE-IND
085800             MOVE GL-MAX-AMOUNT (1) TO WS-TARGET-VALUE
085900         END-IF
086000     END-IF.
086100 610-DERIVE-DIRECTION-AND-TARGET-EXIT.
086200     EXIT.
086300
086400 620-SEARCH-NEAREST-TARGET.
086500     SET SWAP-CANDIDATE-FOUND TO FALSE.
086600     MOVE ZERO TO WS-BEST-SUB.
086700     MOVE WS-NO-MAX-SENTINEL TO WS-BEST-DELTA.
086800     PERFORM 630-EVALUATE-NEAREST-CANDIDATE
086900         THRU 630-EVALUATE-NEAREST-CANDIDATE-EXIT
087000         VARYING WS-CAND-SUB FROM 1 BY 1
087100         UNTIL WS-CAND-SUB > WS-FM-TABLE-COUNT.
087200     IF WS-BEST-SUB GREATER THAN ZERO
087300         MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT
087400         MOVE WS-BEST-SUB TO WS-RESOLVE-SUB
087500         PERFORM 650-RESOLVE-NUTRIENT-VALUE
087600             THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT
087700         MOVE WS-RESOLVE-VALUE TO WS-CAND-VALUE
087800         SET SWAP-CANDIDATE-FOUND TO TRUE
087900     END-IF.
088000 620-SEARCH-NEAREST-TARGET-EXIT.
088100     EXIT.
088200
088300 630-EVALUATE-NEAREST-CANDIDATE.
088400     IF WS-CAND-SUB NOT = WS-ORIG-SUB
088500         MOVE GL-NUTRIENT (1) TO WS-RESOLVE-NUTRIENT
088600         MOVE WS-CAND-SUB TO WS-RESOLVE-SUB
088700         PERFORM 650-RESOLVE-NUTRIENT-VALUE
088800             THRU 650-RESOLVE-NUTRIENT-VALUE-EXIT
088900         MOVE WS-RESOLVE-VALUE TO WS-CAND-VALUE
089000         MOVE 'N' TO WS-TOLERANCE-FAIL-IND
089100         IF WS-SWAP-INCREASE
089200             IF WS-CAND-VALUE NOT GREATER THAN WS-ORIG-VALUE
089300                 SET WS-TOLERANCE-FAILED TO TRUE
089400             END-IF
089500         ELSE
089600             IF WS-CAND-VALUE NOT LESS THAN WS-ORIG-VALUE
089700                 SET WS-TOLERANCE-FAILED TO TRUE
089800             END-IF
089900         END-IF
090000         IF NOT WS-TOLERANCE-FAILED
090100             PERFORM 640-SCORE-NEAREST-CANDIDATE
090200                 THRU 640-SCORE-NEAREST-CANDIDATE-EXIT
090300         END-IF
090400     END-IF.
090500 630-EVALUATE-NEAREST-CANDIDATE-EXIT.
090600     EXIT.
090700
090800 640-SCORE-NEAREST-CANDIDATE.
090900     COMPUTE WS-DELTA-VALUE ROUNDED =
091000         WS-TARGET-VALUE - WS-CAND-VALUE.
091100     IF WS-DELTA-VALUE LESS THAN ZERO
091200         COMPUTE WS-DELTA-VALUE ROUNDED = ZERO - WS-DELTA-VALUE
091300     END-IF.
091400     IF WS-DELTA-VALUE LESS THAN WS-BEST-DELTA
091500         MOVE WS-DELTA-VALUE TO WS-BEST-DELTA
091600         MOVE WS-CAND-SUB TO WS-BEST-SUB
091700     END-IF.
091800 640-SCORE-NEAREST-CANDIDATE-EXIT.
091900     EXIT.
092000
092100*----------------------------------------------------------------*
092200* NUTRIENT EXTRACTION DISPATCH - CASE-INSENSITIVE, CARBS AND      *
092300* CARBOHYDRATES ARE SYNONYMS.  AN UNRECOGNIZED NAME IS A HARD     *
092400* ERROR, NOT A DEFAULT TO ZERO.                                    *
092500*----------------------------------------------------------------*
092600 650-RESOLVE-NUTRIENT-VALUE.
092700     SET WS-RESOLVE-ERROR TO FALSE.
092800     MOVE ZERO TO WS-RESOLVE-VALUE.
092900     INSPECT WS-RESOLVE-NUTRIENT CONVERTING
093000         'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
093100     EVALUATE WS-RESOLVE-NUTRIENT
093200         WHEN 'CALORIES'
093300             MOVE FM-CALORIES (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
093400         WHEN 'PROTEIN'
093500             MOVE FM-PROTEIN (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
093600         WHEN 'FAT'
093700             MOVE FM-FAT (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
093800         WHEN 'FIBER'
093900             MOVE FM-FIBER (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
094000         WHEN 'CARBS'
094100             MOVE FM-CARBS (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
094200         WHEN 'CARBOHYDRATES'
094300             MOVE FM-CARBS (WS-RESOLVE-SUB) TO WS-RESOLVE-VALUE
094400         WHEN OTHER
094500             SET WS-RESOLVE-ERROR TO TRUE
094600     END-EVALUATE.
094700 650-RESOLVE-NUTRIENT-VALUE-EXIT.
094800     EXIT.
094900
095000*----------------------------------------------------------------*
095100*                         TERMINATION                             *
095200*----------------------------------------------------------------*
095300 900-TERMINATION.
095400     CLOSE FOOD-MASTER-FILE
095500           MEAL-ITEM-FILE
095600           GOAL-PARAMETER-FILE
095700           SWAP-SUGGESTION-FILE.
095800     DISPLAY 'NTSWPSUG - MEAL ITEMS READ  : ' WS-MI-RECS-READ-CTR.
095900     DISPLAY 'NTSWPSUG - SWAPS WRITTEN    : ' WS-SW-RECS-WRITTEN-CTR.
096000 900-TERMINATION-EXIT.
096100     EXIT.
096200
096300 999-ABEND.
096400     DISPLAY 'NTSWPSUG ABENDING - SEE STATUS ABOVE'.
096500     MOVE 16 TO RETURN-CODE.
096600     STOP RUN.
