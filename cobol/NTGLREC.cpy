000100*--------------------------------------------------------------*
000200*  NTGLREC   -- USER NUTRITION GOAL TABLE ENTRY                 *
000300*  ONE ENTRY PER GOAL-PARAMETERS RECORD LOADED AT INIT TIME.    *
000400*  CALLER DEFINES THE OCCURS HEADER, E.G.                      *
000500*      05  GL-ENTRY OCCURS 50 TIMES.                           *
000600*          COPY NTGLREC.                                       *
000700*--------------------------------------------------------------*
000800       10  GL-NUTRIENT                   PIC X(12).
000900       10  GL-MIN-AMOUNT                 PIC 9(5)V99.
001000       10  GL-MAX-AMOUNT                 PIC 9(5)V99.
001100       10  FILLER                        PIC X(05).
