000100*--------------------------------------------------------------*
000200*  NTMIREC   -- MEAL-ITEM-RECORD (MEAL-TRANSACTIONS FILE)       *
000300*  FIXED 56-BYTE DETAIL LINE, ONE PER LOGGED FOOD-ITEM LINE.    *
000400*  FILE IS SORTED ASCENDING ON MI-DATE THEN MI-MEAL-TYPE --     *
000500*  THE CONTROL-BREAK LOGIC IN NTNUTRPT DEPENDS ON THIS ORDER.   *
000600*--------------------------------------------------------------*
000700       01  MEAL-ITEM-RECORD.
000800           05  MI-DATE                   PIC X(10).
000900           05  MI-MEAL-TYPE              PIC X(10).
001000           05  MI-FOOD-NAME              PIC X(30).
001100           05  MI-QUANTITY               PIC 9(3)V99.
001200           05  FILLER                    PIC X(01).
