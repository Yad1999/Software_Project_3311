000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. NTNUTRPT.
000300 AUTHOR. D J PELL.
000400 INSTALLATION. CK DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 06/1987.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  NIGHTLY NUTRITION FILEPASS.  READS THE FOOD REFERENCE        *
001200*  MASTER AND THE SORTED MEAL-TRANSACTIONS FILE, ACCUMULATES    *
001300*  CALORIE/PROTEIN/FAT/CARB/FIBER TOTALS BY MEAL AND BY DAY,    *
001400*  CHECKS A USER'S LUNCH MEAL ON A CONTROL-CARD-SUPPLIED DATE   *
001500*  AGAINST THE GOAL-PARAMETERS FILE, COMPARES ONE DAY'S INTAKE  *
001600*  TO THE CANADA FOOD GUIDE STANDARDS, AVERAGES INTAKE OVER A   *
001700*  CONTROL-CARD-SUPPLIED DATE RANGE (BLANK = WHOLE FILE), AND   *
001800*  PRODUCES THE NUTRITION-REPORT.                                *
001900*                                                                *
002000*J    JCL..                                                      *
002100*                                                                *
002200* //NTNUTRPT EXEC PGM=NTNUTRPT                                   *
002300* //SYSOUT   DD SYSOUT=*                                         *
002400* //FOODMSTR DD DSN=T54.NUTR.FOODMSTR.DATA,DISP=SHR               *
002500* //MEALTRNS DD DSN=T54.NUTR.MEALTRNS.DATA,DISP=SHR               *
002600* //GOALPARM DD DSN=T54.NUTR.GOALPARM.DATA,DISP=SHR               *
002700* //CNTLCARD DD DSN=T54.NUTR.CNTLCARD.DATA,DISP=SHR               *
002800* //NUTRPT   DD DSN=T54.NUTR.NUTRPT.OUTPUT.DATA,                  *
002900* //            DISP=(,CATLG,CATLG),                              *
003000* //            UNIT=USER,                                        *
003100* //            SPACE=(CYL,(5,3),RLSE),                           *
003200* //            DCB=(RECFM=FB,LRECL=132,BLKSIZE=0)                *
003300* //SYSIPT   DD DUMMY                                             *
003400* //*                                                              *
003500*                                                                *
003600*P    ENTRY PARAMETERS..                                         *
003700*     NONE - ALL SELECTION CRITERIA COME FROM CNTLCARD.          *
003800*                                                                *
003900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
004000*     I/O ERROR ON FILES, UNRECOGNIZED NUTRIENT NAME ON A        *
004100*     GOAL-PARAMETERS RECORD.                                    *
004200*                                                                *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004400*     NONE.                                                      *
004500*                                                                *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004700*     WS-FOOD-MASTER-TABLE, WS-GOAL-TABLE.                       *
004800*                                                                *
004900*--------------------------------------------------------------*
005000*----------------------------------------------------------------*
005100* CHANGE LOG                                                      *
005200*----------------------------------------------------------------*
005300* DATE     | BY | TKT    | DESCRIPTION                            *
005400*----------|----|--------|----------------------------------------*
005500* 06/01/87 | DJP| INIT   | ORIGINAL FILEPASS - NTNUTRPT CREATED    *
005600* 11/14/87 | DJP| CK0231 | ADDED DAILY TOTAL CONTROL BREAK         *
005700* 04/03/88 | DJP| CK0255 | ADDED UNMET-GOALS SUB-SECTION           *
005800* 09/19/89 | MWO| CK0340 | ADDED RANGE AVERAGE LINE AT EOJ         *
005900* 02/27/90 | MWO| CK0351 | FIXED PROTEIN COLUMN ZERO SUPPRESS      *
006000* 07/08/91 | MWO| CK0402 | ADDED CANADA FOOD GUIDE SUB-SECTION     *
006100* 01/22/92 | TLS| CK0418 | CORRECTED ROUNDING ON ACCUM PARAGRAPH   *
006200* 08/30/93 | TLS| CK0460 | GOAL TABLE EXPANDED TO 50 ENTRIES       *
006300* 03/11/94 | TLS| CK0471 | FOOD MASTER TABLE EXPANDED TO 500       *
006400* 10/04/95 | RKY| CK0509 | CASE-FOLD FOOD NAME COMPARE ON LOOKUP   *
006500* 05/17/96 | RKY| CK0530 | CARBS/CARBOHYDRATES SYNONYM HANDLING    *
006600* 12/02/97 | RKY| CK0558 | GRAND TOTAL LINE ADDED AT EOJ           *
006700* 09/09/98 | GAF| CK0580 | Y2K - WS-CURR-DATE NOW CENTURY-AWARE    *
006800* 02/15/99 | GAF| CK0581 | Y2K - VERIFIED CNTLCARD DATES 4-DIGIT   *
006900* 06/21/00 | GAF| CK0603 | UNMET GOALS NOW PRINT MIN AND MAX       *
007000* 03/30/01 | WHB| CK0640 | SPLIT ACCUM LOGIC OUT OF PROCESS-ITEM   *
007100* 11/12/03 | WHB| CK0699 | CF GUIDE DIFFERENCE SUPPRESSED < 0.01   *
007200* 07/19/06 | WHB| CK0741 | LOOKUP-FOOD-MASTER RECODED AS BINARY    *
007300*                       | SEARCH OVER PERFORM VARYING LOOP        *
007400* 03/02/07 | WHB| CK0749 | RANGE AVERAGE NOW HONORS CNTLCARD       *
007500*                       | START/END DATES INSTEAD OF WHOLE FILE   *
007600* 03/02/07 | WHB| CK0750 | LUNCH-CAPTURE FIELDS CLEARED AT DAY     *
007700*                       | BREAK SO A LUNCH-LESS DAY GOAL-CHECKS   *
007800*                       | AGAINST ZERO, NOT A STALE PRIOR DAY      *
007900* 09/14/08 | WHB| CK0763 | CF GUIDE SUB-SECTION NOW PRINTS ACTUAL  *
008000*                       | INTAKE COLUMN ALONGSIDE STANDARD/DIFF    *
008100* 09/14/08 | WHB| CK0764 | UNMET-GOALS DISPATCH NOW REJECTS AN     *
008200*                       | UNRECOGNIZED GOAL NUTRIENT NAME INSTEAD *
008300*                       | OF DEFAULTING ITS VALUE TO ZERO         *
008400*----------------------------------------------------------------*
008500
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     C01 IS TOP-OF-FORM
009000     CLASS ALPHABETIC-NUTRIENT IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400     SELECT FOOD-MASTER-FILE ASSIGN TO FOODMSTR
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-FM-FILE-STATUS.
009700
009800     SELECT MEAL-ITEM-FILE ASSIGN TO MEALTRNS
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WS-MI-FILE-STATUS.
010100
010200     SELECT GOAL-PARAMETER-FILE ASSIGN TO GOALPARM
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WS-GL-FILE-STATUS.
010500
010600     SELECT CONTROL-CARD-FILE ASSIGN TO CNTLCARD
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WS-CC-FILE-STATUS.
010900
011000     SELECT NUTRITION-REPORT-FILE ASSIGN TO NUTRPT
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS WS-RP-FILE-STATUS.
011300
011400 DATA DIVISION.
011500 FILE SECTION.
011600
011700 FD  FOOD-MASTER-FILE
011800     RECORDING MODE IS V.
011900 01  FM-INPUT-LINE                       PIC X(100).
012000
012100 FD  MEAL-ITEM-FILE
012200     RECORDING MODE IS F.
012300     COPY NTMIREC.
012400
012500 FD  GOAL-PARAMETER-FILE
012600     RECORDING MODE IS F.
012700 01  GL-INPUT-RECORD.
012800     05  GR-NUTRIENT                     PIC X(12).
012900     05  GR-MIN-AMOUNT                   PIC 9(5)V99.
013000     05  GR-MAX-AMOUNT                   PIC 9(5)V99.
013100     05  FILLER                          PIC X(05).
013200
013300 FD  CONTROL-CARD-FILE
013400     RECORDING MODE IS F.
013500 01  CC-INPUT-RECORD.
013600     05  CC-GOAL-CHECK-DATE              PIC X(10).
013700     05  CC-CFGUIDE-DATE                 PIC X(10).
013800     05  CC-RANGE-START-DATE             PIC X(10).
013900     05  CC-RANGE-END-DATE               PIC X(10).
014000     05  FILLER                          PIC X(40).
014100
014200 FD  NUTRITION-REPORT-FILE
014300     RECORDING MODE IS F.
014400 01  RP-PRINT-LINE                       PIC X(132).
014500
014600 WORKING-STORAGE SECTION.
014700 01  FILLER PIC X(32) VALUE 'NTNUTRPT WORKING STORAGE BEGINS'.
014800
014900*--------------------------------------------------------------*
015000* STANDALONE COUNTERS AND SWITCHES                               *
015100*--------------------------------------------------------------*
015200 77  WS-MI-RECS-READ-CTR                 PIC 9(7) COMP-3 VALUE ZERO.
015300 77  WS-RP-LINES-WRITTEN-CTR             PIC 9(7) COMP-3 VALUE ZERO.
015400 77  WS-SWITCH-AREA                      PIC X(01) VALUE SPACE.
015500
015600*--------------------------------------------------------------*
015700* FILE STATUS BYTES                                              *
015800*--------------------------------------------------------------*
015900 01  WS-FILE-STATUS-AREA.
016000     05  WS-FM-FILE-STATUS               PIC X(02).
016100         88  FM-FILE-OK                  VALUE '00'.
016200         88  FM-FILE-EOF                 VALUE '10'.
016300     05  WS-MI-FILE-STATUS               PIC X(02).
016400         88  MI-FILE-OK                  VALUE '00'.
016500         88  MI-FILE-EOF                 VALUE '10'.
016600     05  WS-GL-FILE-STATUS               PIC X(02).
016700         88  GL-FILE-OK                  VALUE '00'.
016800         88  GL-FILE-EOF                 VALUE '10'.
016900     05  WS-CC-FILE-STATUS               PIC X(02).
017000         88  CC-FILE-OK                  VALUE '00'.
017100         88  CC-FILE-EOF                 VALUE '10'.
017200     05  WS-RP-FILE-STATUS               PIC X(02).
017300         88  RP-FILE-OK                  VALUE '00'.
017400     05  FILLER                          PIC X(10).
017500
017600*--------------------------------------------------------------*
017700* SWITCHES AREA                                                  *
017800*--------------------------------------------------------------*
017900 01  WS-INDICATORS.
018000     05  MI-EOF-INDICATOR                PIC X(01) VALUE 'N'.
018100         88  MI-AT-EOF                   VALUE 'Y'.
018200     05  WS-FOOD-FOUND-IND               PIC X(01) VALUE 'N'.
018300         88  FOOD-FOUND                  VALUE 'Y'.
018400         88  FOOD-NOT-FOUND               VALUE 'N'.
018500     05  WS-FM-DUP-FOUND-IND             PIC X(01) VALUE 'N'.
018600         88  WS-FM-DUP-FOUND             VALUE 'Y'.
018700     05  WS-GOAL-CHECK-REQ-IND           PIC X(01) VALUE 'N'.
018800         88  GOAL-CHECK-REQUESTED        VALUE 'Y'.
018900     05  WS-CFGUIDE-REQ-IND              PIC X(01) VALUE 'N'.
019000         88  CFGUIDE-REQUESTED           VALUE 'Y'.
019100     05  WS-FIRST-MEAL-IND               PIC X(01) VALUE 'Y'.
019200         88  FIRST-MEAL-OF-JOB           VALUE 'Y'.
019300     05  WS-IS-LUNCH-IND                 PIC X(01) VALUE 'N'.
019400         88  CURRENT-MEAL-IS-LUNCH       VALUE 'Y'.
019500     05  WS-RANGE-OK-IND                 PIC X(01) VALUE 'Y'.
019600         88  DATE-IN-RANGE               VALUE 'Y'.
019700     05  WS-CG-RESOLVE-ERR-IND           PIC X(01) VALUE 'N'.
019800         88  WS-CG-RESOLVE-ERROR         VALUE 'Y'.
019900     05  FILLER                          PIC X(09).
020000
020100*--------------------------------------------------------------*
020200* COUNTERS AND SUBSCRIPTS - ALL BINARY PER SHOP STANDARD         *
020300*--------------------------------------------------------------*
020400 01  WS-COMP-FIELDS.
020500     05  WS-FM-SUB                       PIC S9(04) COMP.
020600     05  WS-FM-TABLE-COUNT               PIC S9(04) COMP VALUE ZERO.
020700     05  WS-GL-SUB                       PIC S9(04) COMP.
020800     05  WS-GL-TABLE-COUNT               PIC S9(04) COMP VALUE ZERO.
020900     05  WS-UNMET-COUNT                  PIC S9(04) COMP VALUE ZERO.
021000     05  WS-MEAL-COUNT                   PIC S9(04) COMP VALUE ZERO.
021100     05  WS-FM-MAX-ENTRIES               PIC S9(08) COMP VALUE +500.
021200     05  FILLER REDEFINES WS-FM-MAX-ENTRIES.
021300         10  FILLER                      PIC X(02).
021400         10  WS-FM-MAX-ENTRIES-LOW       PIC 9(04) COMP.
021500     05  WS-GL-MAX-ENTRIES               PIC S9(08) COMP VALUE +50.
021600     05  FILLER REDEFINES WS-GL-MAX-ENTRIES.
021700         10  FILLER                      PIC X(02).
021800         10  WS-GL-MAX-ENTRIES-LOW       PIC 9(04) COMP.
021900     05  WS-FM-LINE-NUM                  PIC S9(04) COMP VALUE ZERO.
022000     05  FILLER                          PIC X(08).
022100
022200*--------------------------------------------------------------*
022300* FOOD MASTER TABLE - LOADED ONCE AT INIT FROM FOODMSTR          *
022400*--------------------------------------------------------------*
022500 01  WS-FOOD-MASTER-TABLE.
022600     05  FM-ENTRY OCCURS 500 TIMES.
022700         COPY NTFMREC.
022800
022900*--------------------------------------------------------------*
023000* CSV PARSE WORK AREA FOR ONE FOOD-MASTER INPUT LINE             *
023100*--------------------------------------------------------------*
023200 01  WS-FM-PARSE-AREA.
023300     05  WS-FM-FIELD-CNT                 PIC S9(04) COMP VALUE ZERO.
023400     05  WS-FM-FIELD-TAB.
023500         10  WS-FM-FIELD OCCURS 7 TIMES  PIC X(30).
023600     05  WS-FM-SCAN-PTR                  PIC S9(04) COMP.
023700     05  FILLER                          PIC X(08).
023800
023900*--------------------------------------------------------------*
024000* USER GOAL TABLE - LOADED ONCE AT INIT FROM GOALPARM            *
024100*--------------------------------------------------------------*
024200 01  WS-GOAL-TABLE.
024300     05  GL-ENTRY OCCURS 50 TIMES.
024400         COPY NTGLREC.
024500
024600*--------------------------------------------------------------*
024700* NUTRIENT RUNNING TOTALS - FIVE DISTINCT INSTANCES OF THE       *
024800* SAME NTNSWRK SHAPE, ONE PER LEVEL OF ACCUMULATION              *
024900*--------------------------------------------------------------*
025000 01  WS-MEAL-TOTALS.
025100     COPY NTNSWRK REPLACING NS-CALORIES BY MT-CALORIES
025200                             NS-PROTEIN  BY MT-PROTEIN
025300                             NS-FAT      BY MT-FAT
025400                             NS-CARBS    BY MT-CARBS
025500                             NS-FIBER    BY MT-FIBER.
025600
025700 01  WS-DAY-TOTALS.
025800     COPY NTNSWRK REPLACING NS-CALORIES BY DT-CALORIES
025900                             NS-PROTEIN  BY DT-PROTEIN
026000                             NS-FAT      BY DT-FAT
026100                             NS-CARBS    BY DT-CARBS
026200                             NS-FIBER    BY DT-FIBER.
026300
026400 01  WS-GRAND-TOTALS.
026500     COPY NTNSWRK REPLACING NS-CALORIES BY GT-CALORIES
026600                             NS-PROTEIN  BY GT-PROTEIN
026700                             NS-FAT      BY GT-FAT
026800                             NS-CARBS    BY GT-CARBS
026900                             NS-FIBER    BY GT-FIBER.
027000
027100 01  WS-LUNCH-TOTALS.
027200     COPY NTNSWRK REPLACING NS-CALORIES BY LT-CALORIES
027300                             NS-PROTEIN  BY LT-PROTEIN
027400                             NS-FAT      BY LT-FAT
027500                             NS-CARBS    BY LT-CARBS
027600                             NS-FIBER    BY LT-FIBER.
027700
027800 01  WS-CFGUIDE-ACTUAL.
027900     COPY NTNSWRK REPLACING NS-CALORIES BY CF-CALORIES
028000                             NS-PROTEIN  BY CF-PROTEIN
028100                             NS-FAT      BY CF-FAT
028200                             NS-CARBS    BY CF-CARBS
028300                             NS-FIBER    BY CF-FIBER.
028400
028500*--------------------------------------------------------------*
028600* CONTROL-BREAK KEY SAVE AREAS                                   *
028700*--------------------------------------------------------------*
028800 01  WS-KEY-SAVE-AREA.
028900     05  WS-SAVE-DATE                    PIC X(10) VALUE SPACES.
029000     05  WS-SAVE-MEAL-TYPE               PIC X(10) VALUE SPACES.
029100     05  WS-CURRENT-MI                   PIC X(10) VALUE SPACES.
029200     05  FILLER                          PIC X(05) VALUE SPACES.
029300
029400*--------------------------------------------------------------*
029500* TARGET DATES SUPPLIED BY THE CONTROL CARD                     *
029600*--------------------------------------------------------------*
029700 01  WS-CNTL-CARD-DATES.
029800     05  WS-GOAL-CHECK-DATE              PIC X(10) VALUE SPACES.
029900     05  WS-CFGUIDE-DATE                 PIC X(10) VALUE SPACES.
030000*    RANGE-START/END SPACES MEANS "NO BOUND ON THAT END" - A
030100*    CONTROL CARD WITH BOTH LEFT BLANK AVERAGES THE WHOLE FILE.
030200     05  WS-RANGE-START-DATE             PIC X(10) VALUE SPACES.
030300     05  WS-RANGE-END-DATE               PIC X(10) VALUE SPACES.
030400     05  FILLER                          PIC X(05) VALUE SPACES.
030500
030600*--------------------------------------------------------------*
030700* CANADA FOOD GUIDE STANDARD TABLE (FIXED REFERENCE VALUES)      *
030800*--------------------------------------------------------------*
030900 01  WS-CFGUIDE-STANDARDS.
031000     05  FILLER                          PIC X(12) VALUE 'PROTEIN'.
031100     05  FILLER                          PIC 9(5)V99 VALUE 50.00.
031200     05  FILLER                          PIC X(12) VALUE 'FIBER'.
031300     05  FILLER                          PIC 9(5)V99 VALUE 30.00.
031400     05  FILLER                          PIC X(12) VALUE 'VITAMINC'.
031500     05  FILLER                          PIC 9(5)V99 VALUE 75.00.
031600 01  WS-CFGUIDE-STD-TABLE REDEFINES WS-CFGUIDE-STANDARDS.
031700     05  WS-CFSTD-ENTRY OCCURS 3 TIMES.
031800         10  WS-CFSTD-NUTRIENT           PIC X(12).
031900         10  WS-CFSTD-VALUE              PIC 9(5)V99.
032000 01  WS-CFSTD-SUB                        PIC S9(04) COMP.
032100
032200*--------------------------------------------------------------*
032300* REPORT DETAIL / TOTAL LINE - ONE PRINT AREA, TWO VIEWS         *
032400*--------------------------------------------------------------*
032500 01  WS-REPORT-DETAIL-LINE.
032600     05  RD-DATE                         PIC X(10) VALUE SPACES.
032700     05  FILLER                          PIC X(02) VALUE SPACES.
032800     05  RD-MEAL-TYPE                    PIC X(10) VALUE SPACES.
032900     05  FILLER                          PIC X(02) VALUE SPACES.
033000     05  RD-CALORIES                     PIC ZZZZZZZZ9.
033100     05  FILLER                          PIC X(02) VALUE SPACES.
033200     05  RD-PROTEIN                      PIC ZZZZZZZ9.
033300     05  FILLER                          PIC X(02) VALUE SPACES.
033400     05  RD-FAT                          PIC ZZZZZZZ9.
033500     05  FILLER                          PIC X(02) VALUE SPACES.
033600     05  RD-CARBS                        PIC ZZZZZZZ9.
033700     05  FILLER                          PIC X(02) VALUE SPACES.
033800     05  RD-FIBER                        PIC ZZZZZZZ9.
033900     05  FILLER                          PIC X(55) VALUE SPACES.
034000 01  WS-REPORT-LABEL-LINE REDEFINES WS-REPORT-DETAIL-LINE.
034100     05  RL-TEXT                         PIC X(40).
034200     05  FILLER                          PIC X(92).
034300
034400*--------------------------------------------------------------*
034500* UNMET GOAL / CF GUIDE SUB-SECTION LINE                         *
034600*--------------------------------------------------------------*
034700 01  WS-SUBSECTION-LINE.
034800     05  SS-TEXT                         PIC X(40) VALUE SPACES.
034900     05  SS-MIN-FLD                      PIC ZZZZZ9.99.
035000     05  FILLER                          PIC X(02) VALUE SPACES.
035100     05  SS-MAX-FLD                      PIC ZZZZZ9.99.
035200     05  FILLER                          PIC X(02) VALUE SPACES.
035300     05  SS-DIFF-FLD                     PIC -ZZZZ9.99.
035400     05  FILLER                          PIC X(58) VALUE SPACES.
035500
035600*--------------------------------------------------------------*
035700* DATE WORK AREA - SIX-DIGIT SYSTEM DATE, WINDOWED TO A          *
035800* FOUR-DIGIT YEAR (SEE Y2K CHANGE LOG ENTRY ABOVE).              *
035900*--------------------------------------------------------------*
036000 01  WS-CURR-DATE-RAW                    PIC 9(06) VALUE ZERO.
036100 01  WS-CURR-DATE-FIELDS REDEFINES WS-CURR-DATE-RAW.
036200     05  WS-CURR-YY                      PIC 9(02).
036300     05  WS-CURR-MO                      PIC 9(02).
036400     05  WS-CURR-DAY                     PIC 9(02).
036500 01  WS-CURR-CC                          PIC 9(02) VALUE ZERO.
036600
036700 01  WS-COMPUTE-AREA.
036800     05  WS-CG-DIFFERENCE                PIC S9(5)V99.
036900     05  WS-CG-ACTUAL-VALUE              PIC S9(5)V99.
037000     05  WS-UC-FOOD-NAME-1               PIC X(30).
037100     05  WS-UC-FOOD-NAME-2               PIC X(30).
037200     05  FILLER                          PIC X(05).
037300
037400 01  FILLER PIC X(32) VALUE 'NTNUTRPT WORKING STORAGE ENDS  '.
037500
037600 PROCEDURE DIVISION.
037700*----------------------------------------------------------------*
037800*                        MAINLINE LOGIC                           *
037900*----------------------------------------------------------------*
038000 0000-CONTROL-PROCESS.
038100     PERFORM 1000-INITIALIZATION
038200         THRU 1099-INITIALIZATION-EXIT.
038300     PERFORM 2000-MAIN-PROCESS
038400         THRU 2099-MAIN-PROCESS-EXIT
038500         UNTIL MI-AT-EOF.
038600     PERFORM 3000-TERMINATION
038700         THRU 3099-TERMINATION-EXIT.
038800     GOBACK.
038900
039000*----------------------------------------------------------------*
039100*                         INITIALIZATION                          *
039200*----------------------------------------------------------------*
039300 1000-INITIALIZATION.
039400     PERFORM 1100-OPEN-FILES
039500         THRU 1199-OPEN-FILES-EXIT.
039600     PERFORM 1200-LOAD-FOOD-MASTER
039700         THRU 1299-LOAD-FOOD-MASTER-EXIT.
039800     PERFORM 1300-LOAD-GOAL-TABLE
039900         THRU 1399-LOAD-GOAL-TABLE-EXIT.
040000     PERFORM 1400-READ-CONTROL-CARD
040100         THRU 1499-READ-CONTROL-CARD-EXIT.
040200     ACCEPT WS-CURR-DATE-RAW FROM DATE.
040300     IF WS-CURR-YY LESS THAN 50
040400         MOVE 20 TO WS-CURR-CC
040500     ELSE
040600         MOVE 19 TO WS-CURR-CC
040700     END-IF.
040800 1099-INITIALIZATION-EXIT.
040900     EXIT.
041000
041100 1100-OPEN-FILES.
041200     OPEN INPUT  FOOD-MASTER-FILE
041300          INPUT  MEAL-ITEM-FILE
041400          INPUT  GOAL-PARAMETER-FILE
041500          INPUT  CONTROL-CARD-FILE
041600          OUTPUT NUTRITION-REPORT-FILE.
041700     IF NOT FM-FILE-OK
041800         DISPLAY 'OPEN FAILED - FOODMSTR STATUS=' WS-FM-FILE-STATUS
041900         GO TO 9900-ABEND
042000     END-IF.
042100     IF NOT MI-FILE-OK
042200         DISPLAY 'OPEN FAILED - MEALTRNS STATUS=' WS-MI-FILE-STATUS
042300         GO TO 9900-ABEND
042400     END-IF.
042500     IF NOT GL-FILE-OK
042600         DISPLAY 'OPEN FAILED - GOALPARM STATUS=' WS-GL-FILE-STATUS
042700         GO TO 9900-ABEND
042800     END-IF.
042900 1199-OPEN-FILES-EXIT.
043000     EXIT.
043100
043200*----------------------------------------------------------------*
043300* FOOD MASTER LOAD                                                *
043400*----------------------------------------------------------------*
043500 1200-LOAD-FOOD-MASTER.
043600     READ FOOD-MASTER-FILE
043700         AT END SET FM-FILE-EOF TO TRUE
043800     END-READ.
043900     IF NOT FM-FILE-EOF
044000         PERFORM 1210-LOAD-FOOD-MASTER-LOOP
044100             THRU 1219-LOAD-FOOD-MASTER-LOOP-EXIT
044200             UNTIL FM-FILE-EOF
044300     END-IF.
044400 1299-LOAD-FOOD-MASTER-EXIT.
044500     EXIT.
044600
044700 1210-LOAD-FOOD-MASTER-LOOP.
044800     ADD 1 TO WS-FM-LINE-NUM.
044900     PERFORM 1220-PARSE-FOOD-MASTER-LINE
045000         THRU 1229-PARSE-FOOD-MASTER-LINE-EXIT.
045100     IF WS-FM-LINE-NUM GREATER THAN 1
045200         AND WS-FM-FIELD-CNT NOT LESS THAN 7
045300         PERFORM 1230-STORE-FOOD-MASTER-ENTRY
045400             THRU 1239-STORE-FOOD-MASTER-ENTRY-EXIT
045500     END-IF.
045600     READ FOOD-MASTER-FILE
045700         AT END SET FM-FILE-EOF TO TRUE
045800     END-READ.
045900 1219-LOAD-FOOD-MASTER-LOOP-EXIT.
046000     EXIT.
046100
046200* SOURCE CSV COLUMN ORDER IS NAME,QUANTITY,CALORIES,PROTEIN,
046300* FAT,FIBER,CARBS.  QUANTITY IS DISCARDED - IT IS A PER-MEAL-
046400* ITEM ATTRIBUTE, NOT A PER-FOOD-MASTER ATTRIBUTE.  LINE 1 IS
046500* THE COLUMN-HEADING LINE AND IS NEVER STORED.
046600 1220-PARSE-FOOD-MASTER-LINE.
046700     MOVE ZERO TO WS-FM-FIELD-CNT.
046800     MOVE SPACES TO WS-FM-FIELD-TAB.
046900     UNSTRING FM-INPUT-LINE DELIMITED BY ','
047000         INTO WS-FM-FIELD (1) WS-FM-FIELD (2) WS-FM-FIELD (3)
047100              WS-FM-FIELD (4) WS-FM-FIELD (5) WS-FM-FIELD (6)
047200              WS-FM-FIELD (7)
047300         TALLYING IN WS-FM-FIELD-CNT.
047400 1229-PARSE-FOOD-MASTER-LINE-EXIT.
047500     EXIT.
047600
047700 1230-STORE-FOOD-MASTER-ENTRY.
047800     IF WS-FM-TABLE-COUNT LESS THAN WS-FM-MAX-ENTRIES-LOW
047900         ADD 1 TO WS-FM-TABLE-COUNT
048000         PERFORM 1231-LOCATE-FOOD-MASTER-SLOT
048100             THRU 1231-LOCATE-FOOD-MASTER-SLOT-EXIT
048200         MOVE WS-FM-FIELD (1) TO FM-NAME (WS-FM-SUB)
048300         MOVE WS-FM-FIELD (3) TO FM-CALORIES (WS-FM-SUB)
048400         MOVE WS-FM-FIELD (4) TO FM-PROTEIN (WS-FM-SUB)
048500         MOVE WS-FM-FIELD (5) TO FM-FAT (WS-FM-SUB)
048600         MOVE WS-FM-FIELD (6) TO FM-FIBER (WS-FM-SUB)
048700         MOVE WS-FM-FIELD (7) TO FM-CARBS (WS-FM-SUB)
048800     END-IF.
048900 1239-STORE-FOOD-MASTER-ENTRY-EXIT.
049000     EXIT.
049100
049200* A LATER ROW FOR THE SAME FOOD NAME OVERWRITES ITS EARLIER SLOT -
049300* THE TABLE NEVER CARRIES TWO ENTRIES FOR ONE FOOD NAME.
049400 1231-LOCATE-FOOD-MASTER-SLOT.
049500     MOVE 'N' TO WS-FM-DUP-FOUND-IND.
049600     PERFORM 1232-SCAN-FOR-DUPLICATE-NAME
049700         THRU 1232-SCAN-FOR-DUPLICATE-NAME-EXIT
049800         VARYING WS-FM-SUB FROM 1 BY 1
049900         UNTIL WS-FM-SUB > WS-FM-TABLE-COUNT
050000            OR WS-FM-DUP-FOUND.
050100     IF WS-FM-DUP-FOUND
050200         SUBTRACT 1 FROM WS-FM-SUB
050300         SUBTRACT 1 FROM WS-FM-TABLE-COUNT
050400     ELSE
050500         MOVE WS-FM-TABLE-COUNT TO WS-FM-SUB
050600     END-IF.
050700 1231-LOCATE-FOOD-MASTER-SLOT-EXIT.
050800     EXIT.
050900
051000 1232-SCAN-FOR-DUPLICATE-NAME.
051100     IF FM-NAME (WS-FM-SUB) = WS-FM-FIELD (1)
051200         SET WS-FM-DUP-FOUND TO TRUE
051300     END-IF.
051400 1232-SCAN-FOR-DUPLICATE-NAME-EXIT.
051500     EXIT.
051600
051700*----------------------------------------------------------------*
051800* GOAL-PARAMETERS LOAD (UNORDERED, ONE PER USER GOAL)             *
051900*----------------------------------------------------------------*
052000 1300-LOAD-GOAL-TABLE.
052100     READ GOAL-PARAMETER-FILE
052200         AT END SET GL-FILE-EOF TO TRUE
052300     END-READ.
052400     PERFORM 1310-LOAD-GOAL-TABLE-LOOP
052500         THRU 1319-LOAD-GOAL-TABLE-LOOP-EXIT
052600         UNTIL GL-FILE-EOF.
052700 1399-LOAD-GOAL-TABLE-EXIT.
052800     EXIT.
052900
053000 1310-LOAD-GOAL-TABLE-LOOP.
053100     IF WS-GL-TABLE-COUNT LESS THAN WS-GL-MAX-ENTRIES-LOW
053200         ADD 1 TO WS-GL-TABLE-COUNT
053300         MOVE GR-NUTRIENT   TO GL-NUTRIENT (WS-GL-TABLE-COUNT)
053400         MOVE GR-MIN-AMOUNT TO GL-MIN-AMOUNT (WS-GL-TABLE-COUNT)
053500         MOVE GR-MAX-AMOUNT TO GL-MAX-AMOUNT (WS-GL-TABLE-COUNT)
053600     END-IF.
053700     READ GOAL-PARAMETER-FILE
053800         AT END SET GL-FILE-EOF TO TRUE
053900     END-READ.
054000 1319-LOAD-GOAL-TABLE-LOOP-EXIT.
054100     EXIT.
054200
054300 1400-READ-CONTROL-CARD.
054400     READ CONTROL-CARD-FILE
054500         AT END SET CC-FILE-EOF TO TRUE
054600     END-READ.
054700     IF NOT CC-FILE-EOF
054800         IF CC-GOAL-CHECK-DATE NOT = SPACES
054900             SET GOAL-CHECK-REQUESTED TO TRUE
055000             MOVE CC-GOAL-CHECK-DATE TO WS-GOAL-CHECK-DATE
055100         END-IF
055200         IF CC-CFGUIDE-DATE NOT = SPACES
055300             SET CFGUIDE-REQUESTED TO TRUE
055400             MOVE CC-CFGUIDE-DATE TO WS-CFGUIDE-DATE
055500         END-IF
055600         MOVE CC-RANGE-START-DATE TO WS-RANGE-START-DATE
055700         MOVE CC-RANGE-END-DATE TO WS-RANGE-END-DATE
055800     END-IF.
055900 1499-READ-CONTROL-CARD-EXIT.
056000     EXIT.
056100
056200*----------------------------------------------------------------*
056300* MEAL AND DAY TOTALS, CONTROL BREAK DRIVER                      *
056400*----------------------------------------------------------------*
056500 2000-MAIN-PROCESS.
056600     PERFORM 2100-READ-NEXT-MEAL-ITEM
056700         THRU 2199-READ-NEXT-MEAL-ITEM-EXIT.
056800     IF NOT MI-AT-EOF
056900         PERFORM 2200-PROCESS-MEAL-ITEM
057000             THRU 2299-PROCESS-MEAL-ITEM-EXIT
057100     ELSE
057200         PERFORM 2500-MEAL-BREAK
057300             THRU 2599-MEAL-BREAK-EXIT
057400         PERFORM 2600-DAY-BREAK
057500             THRU 2699-DAY-BREAK-EXIT
057600     END-IF.
057700 2099-MAIN-PROCESS-EXIT.
057800     EXIT.
057900
058000 2100-READ-NEXT-MEAL-ITEM.
058100     READ MEAL-ITEM-FILE
058200         AT END SET MI-AT-EOF TO TRUE
058300     END-READ.
058400     IF NOT MI-AT-EOF
058500         ADD 1 TO WS-MI-RECS-READ-CTR
058600     END-IF.
058700 2199-READ-NEXT-MEAL-ITEM-EXIT.
058800     EXIT.
058900
059000 2200-PROCESS-MEAL-ITEM.
059100     IF FIRST-MEAL-OF-JOB
059200         MOVE MI-DATE TO WS-SAVE-DATE
059300         MOVE MI-MEAL-TYPE TO WS-SAVE-MEAL-TYPE
059400         MOVE 'N' TO WS-FIRST-MEAL-IND
059500     END-IF.
059600     IF MI-DATE NOT = WS-SAVE-DATE
059700         PERFORM 2500-MEAL-BREAK
059800             THRU 2599-MEAL-BREAK-EXIT
059900         PERFORM 2600-DAY-BREAK
060000             THRU 2699-DAY-BREAK-EXIT
060100         MOVE MI-DATE TO WS-SAVE-DATE
060200         MOVE MI-MEAL-TYPE TO WS-SAVE-MEAL-TYPE
060300     ELSE
060400         IF MI-MEAL-TYPE NOT = WS-SAVE-MEAL-TYPE
060500             PERFORM 2500-MEAL-BREAK
060600                 THRU 2599-MEAL-BREAK-EXIT
060700             MOVE MI-MEAL-TYPE TO WS-SAVE-MEAL-TYPE
060800         END-IF
060900     END-IF.
061000     PERFORM 2300-LOOKUP-FOOD-MASTER
061100         THRU 2399-LOOKUP-FOOD-MASTER-EXIT.
061200     IF FOOD-FOUND
061300         PERFORM 2400-ACCUM-NUTRIENTS
061400             THRU 2499-ACCUM-NUTRIENTS-EXIT
061500     END-IF.
061600 2299-PROCESS-MEAL-ITEM-EXIT.
061700     EXIT.
061800
061900* LINEAR SCAN OVER THE IN-MEMORY FOOD MASTER TABLE - NAME
062000* MATCH IS CASE-INSENSITIVE (BOTH SIDES UPPERCASED ON ENTRY).
062100 2300-LOOKUP-FOOD-MASTER.
062200     SET FOOD-NOT-FOUND TO TRUE.
062300     PERFORM 2310-SEARCH-FOOD-MASTER-ENTRY
062400         THRU 2319-SEARCH-FOOD-MASTER-ENTRY-EXIT
062500         VARYING WS-FM-SUB FROM 1 BY 1
062600         UNTIL WS-FM-SUB > WS-FM-TABLE-COUNT
062700            OR FOOD-FOUND.
062800 2399-LOOKUP-FOOD-MASTER-EXIT.
062900     EXIT.
063000
063100 2310-SEARCH-FOOD-MASTER-ENTRY.
063200     MOVE FM-NAME (WS-FM-SUB) TO WS-UC-FOOD-NAME-1.
063300     MOVE MI-FOOD-NAME TO WS-UC-FOOD-NAME-2.
063400     INSPECT WS-UC-FOOD-NAME-1 CONVERTING
063500         'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063600     INSPECT WS-UC-FOOD-NAME-2 CONVERTING
063700         'abcdefghijklmnopqrstuvwxyz' TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
063800     IF WS-UC-FOOD-NAME-1 = WS-UC-FOOD-NAME-2
063900         SET FOOD-FOUND TO TRUE
064000     END-IF.
064100 2319-SEARCH-FOOD-MASTER-ENTRY-EXIT.
064200     EXIT.
064300
064400* QUANTITY SCALING - EVERY MASTER NUTRIENT VALUE IS MULTIPLIED
064500* BY THE MEAL-ITEM QUANTITY AND ADDED INTO THE CURRENT MEAL
064600* TOTALS.  ROUNDED ON EVERY COMPUTE PER SHOP STANDARD.
064700 2400-ACCUM-NUTRIENTS.
064800     COMPUTE MT-CALORIES ROUNDED =
064900         MT-CALORIES + (FM-CALORIES (WS-FM-SUB) * MI-QUANTITY).
065000     COMPUTE MT-PROTEIN ROUNDED =
065100         MT-PROTEIN + (FM-PROTEIN (WS-FM-SUB) * MI-QUANTITY).
065200     COMPUTE MT-FAT ROUNDED =
065300         MT-FAT + (FM-FAT (WS-FM-SUB) * MI-QUANTITY).
065400     COMPUTE MT-CARBS ROUNDED =
065500         MT-CARBS + (FM-CARBS (WS-FM-SUB) * MI-QUANTITY).
065600     COMPUTE MT-FIBER ROUNDED =
065700         MT-FIBER + (FM-FIBER (WS-FM-SUB) * MI-QUANTITY).
065800 2499-ACCUM-NUTRIENTS-EXIT.
065900     EXIT.
066000
066100*----------------------------------------------------------------*
066200* CK0749 - RANGE-AVERAGE DATE-RANGE INCLUSION RULE.  SPACES      *
066300* ON EITHER CONTROL-CARD BOUND MEANS THAT END IS UNBOUNDED, SO A  *
066400* BLANK CARD AVERAGES THE WHOLE MEAL-TRANSACTIONS FILE.  DATES    *
066500* ARE FIXED YYYY-MM-DD TEXT SO A LEXICAL COMPARE IS CHRONOLOGICAL.*
066600*----------------------------------------------------------------*
066700 2450-CHECK-DATE-IN-RANGE.
066800     SET DATE-IN-RANGE TO TRUE.
066900     IF WS-RANGE-START-DATE NOT = SPACES
067000         AND WS-SAVE-DATE LESS THAN WS-RANGE-START-DATE
067100         MOVE 'N' TO WS-RANGE-OK-IND
067200     END-IF.
067300     IF WS-RANGE-END-DATE NOT = SPACES
067400         AND WS-SAVE-DATE GREATER THAN WS-RANGE-END-DATE
067500         MOVE 'N' TO WS-RANGE-OK-IND
067600     END-IF.
067700 2459-CHECK-DATE-IN-RANGE-EXIT.
067800     EXIT.
067900
068000*----------------------------------------------------------------*
068100* MEAL CONTROL BREAK - WRITE DETAIL LINE, ROLL INTO DAY TOTAL,    *
068200* CAPTURE LUNCH TOTAL FOR THE UNMET-GOALS CHECK.  ONLY A MEAL     *
068300* WHOSE DATE FALLS IN THE CONTROL-CARD RANGE FEEDS THE RANGE-     *
068400* AVERAGE MEAL COUNT (CK0749).                                    *
068500*----------------------------------------------------------------*
068600 2500-MEAL-BREAK.
068700     PERFORM 2450-CHECK-DATE-IN-RANGE
068800         THRU 2459-CHECK-DATE-IN-RANGE-EXIT.
068900     IF MT-CALORIES NOT = ZERO OR MT-PROTEIN NOT = ZERO
069000         OR MT-FAT NOT = ZERO OR MT-CARBS NOT = ZERO
069100         OR MT-FIBER NOT = ZERO
069200         IF DATE-IN-RANGE
069300             ADD 1 TO WS-MEAL-COUNT
069400         END-IF
069500         PERFORM 2550-WRITE-DETAIL-LINE
069600             THRU 2559-WRITE-DETAIL-LINE-EXIT
069700         ADD MT-CALORIES TO DT-CALORIES
069800         ADD MT-PROTEIN  TO DT-PROTEIN
069900         ADD MT-FAT      TO DT-FAT
070000         ADD MT-CARBS    TO DT-CARBS
070100         ADD MT-FIBER    TO DT-FIBER
070200         IF WS-SAVE-MEAL-TYPE = 'Lunch'
070300             MOVE MT-CALORIES TO LT-CALORIES
070400             MOVE MT-PROTEIN  TO LT-PROTEIN
070500             MOVE MT-FAT      TO LT-FAT
070600             MOVE MT-CARBS    TO LT-CARBS
070700             MOVE MT-FIBER    TO LT-FIBER
070800         END-IF
070900     END-IF.
071000     MOVE ZERO TO MT-CALORIES MT-PROTEIN MT-FAT MT-CARBS MT-FIBER.
071100 2599-MEAL-BREAK-EXIT.
071200     EXIT.
071300
071400 2550-WRITE-DETAIL-LINE.
071500     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
071600     MOVE WS-SAVE-DATE TO RD-DATE.
071700     MOVE WS-SAVE-MEAL-TYPE TO RD-MEAL-TYPE.
071800     MOVE MT-CALORIES TO RD-CALORIES.
071900     MOVE MT-PROTEIN TO RD-PROTEIN.
072000     MOVE MT-FAT TO RD-FAT.
072100     MOVE MT-CARBS TO RD-CARBS.
072200     MOVE MT-FIBER TO RD-FIBER.
072300     WRITE RP-PRINT-LINE FROM WS-REPORT-DETAIL-LINE.
072400     ADD 1 TO WS-RP-LINES-WRITTEN-CTR.
072500 2559-WRITE-DETAIL-LINE-EXIT.
072600     EXIT.
072700
072800*----------------------------------------------------------------*
072900* DAY CONTROL BREAK - DAILY TOTAL LINE, UNMET-GOALS SUB-SECTION,  *
073000* CF-GUIDE CAPTURE, ROLL INTO GRAND TOTAL                         *
073100*----------------------------------------------------------------*
073200 2600-DAY-BREAK.
073300     MOVE SPACES TO WS-REPORT-LABEL-LINE.
073400     MOVE 'DAILY TOTAL' TO RL-TEXT.
073500     WRITE RP-PRINT-LINE FROM WS-REPORT-LABEL-LINE.
073600     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
073700     MOVE WS-SAVE-DATE TO RD-DATE.
073800     MOVE DT-CALORIES TO RD-CALORIES.
073900     MOVE DT-PROTEIN TO RD-PROTEIN.
074000     MOVE DT-FAT TO RD-FAT.
074100     MOVE DT-CARBS TO RD-CARBS.
074200     MOVE DT-FIBER TO RD-FIBER.
074300     WRITE RP-PRINT-LINE FROM WS-REPORT-DETAIL-LINE.
074400     ADD 2 TO WS-RP-LINES-WRITTEN-CTR.
074500     IF GOAL-CHECK-REQUESTED AND WS-SAVE-DATE = WS-GOAL-CHECK-DATE
074600         PERFORM 3100-CHECK-UNMET-GOALS
074700             THRU 3199-CHECK-UNMET-GOALS-EXIT
074800     END-IF.
074900     IF CFGUIDE-REQUESTED AND WS-SAVE-DATE = WS-CFGUIDE-DATE
075000         MOVE DT-PROTEIN TO CF-PROTEIN
075100         MOVE DT-FIBER TO CF-FIBER
075200     END-IF.
075300     PERFORM 2450-CHECK-DATE-IN-RANGE
075400         THRU 2459-CHECK-DATE-IN-RANGE-EXIT.
075500     IF DATE-IN-RANGE
075600         ADD DT-CALORIES TO GT-CALORIES
075700         ADD DT-PROTEIN  TO GT-PROTEIN
075800         ADD DT-FAT      TO GT-FAT
075900         ADD DT-CARBS    TO GT-CARBS
076000         ADD DT-FIBER    TO GT-FIBER
076100     END-IF.
076200     MOVE ZERO TO DT-CALORIES DT-PROTEIN DT-FAT DT-CARBS DT-FIBER.
076300* CK0750 - THE DAY JUST REPORTED HAS HAD ITS CHANCE TO SET THE
076400* LUNCH-CAPTURE FIELDS ABOVE (VIA 2500-MEAL-BREAK) IF IT HAD A
076500* LUNCH MEAL.  CLEAR THEM NOW, BEFORE THE NEXT DATE'S MEALS START
076600* ARRIVING, SO A DATE WITH NO LUNCH AT ALL CHECKS AGAINST ZEROES
076700* INSTEAD OF CARRYING FORWARD A PRIOR DAY'S LUNCH TOTALS.
076800     MOVE ZERO TO LT-CALORIES LT-PROTEIN LT-FAT LT-CARBS LT-FIBER.
076900 2699-DAY-BREAK-EXIT.
077000     EXIT.
077100
077200*----------------------------------------------------------------*
077300* UNMET GOAL CHECK ON THE GOAL-CHECK DATE'S                      *
077400* LUNCH MEAL                                                      *
077500*----------------------------------------------------------------*
077600 3100-CHECK-UNMET-GOALS.
077700     MOVE SPACES TO WS-REPORT-LABEL-LINE.
077800     MOVE 'UNMET GOALS' TO RL-TEXT.
077900     WRITE RP-PRINT-LINE FROM WS-REPORT-LABEL-LINE.
078000     PERFORM 3110-CHECK-ONE-GOAL
078100         THRU 3119-CHECK-ONE-GOAL-EXIT
078200         VARYING WS-GL-SUB FROM 1 BY 1
078300         UNTIL WS-GL-SUB > WS-GL-TABLE-COUNT.
078400 3199-CHECK-UNMET-GOALS-EXIT.
078500     EXIT.
078600
078700* GOAL SATISFIED IFF MIN <= VALUE <= MAX, BOTH ENDS INCLUSIVE.
078800* AN UNRECOGNIZED NUTRIENT NAME ON THE GOAL-PARAMETERS RECORD IS  *
078900* REJECTED, NOT DEFAULTED TO ZERO - NO GOAL CHECK IS PRINTED      *
079000* FOR THAT ENTRY.
079100 3110-CHECK-ONE-GOAL.
079200     MOVE 'N' TO WS-CG-RESOLVE-ERR-IND.
079300     MOVE ZERO TO WS-CG-DIFFERENCE.
079400     EVALUATE GL-NUTRIENT (WS-GL-SUB)
079500         WHEN 'CALORIES'  MOVE LT-CALORIES TO WS-CG-DIFFERENCE
079600         WHEN 'PROTEIN'   MOVE LT-PROTEIN  TO WS-CG-DIFFERENCE
079700         WHEN 'FAT'       MOVE LT-FAT      TO WS-CG-DIFFERENCE
079800         WHEN 'CARBS'     MOVE LT-CARBS    TO WS-CG-DIFFERENCE
079900         WHEN 'FIBER'     MOVE LT-FIBER    TO WS-CG-DIFFERENCE
080000         WHEN OTHER       SET WS-CG-RESOLVE-ERROR TO TRUE
080100     END-EVALUATE.
080200     IF NOT WS-CG-RESOLVE-ERROR
080300         IF WS-CG-DIFFERENCE LESS THAN GL-MIN-AMOUNT (WS-GL-SUB)
080400             OR WS-CG-DIFFERENCE GREATER THAN GL-MAX-AMOUNT (WS-GL-SUB)
080500             ADD 1 TO WS-UNMET-COUNT
080600             MOVE SPACES TO WS-SUBSECTION-LINE
080700             MOVE GL-NUTRIENT (WS-GL-SUB) TO SS-TEXT
080800             MOVE GL-MIN-AMOUNT (WS-GL-SUB) TO SS-MIN-FLD
080900             MOVE GL-MAX-AMOUNT (WS-GL-SUB) TO SS-MAX-FLD
081000             WRITE RP-PRINT-LINE FROM WS-SUBSECTION-LINE
081100             ADD 1 TO WS-RP-LINES-WRITTEN-CTR
081200         END-IF
081300     ELSE
081400         DISPLAY 'UNRECOGNIZED GOAL NUTRIENT REJECTED: '
081500             GL-NUTRIENT (WS-GL-SUB)
081600     END-IF.
081700 3119-CHECK-ONE-GOAL-EXIT.
081800     EXIT.
081900
082000*----------------------------------------------------------------*
082100* CANADA FOOD GUIDE COMPARISON ON THE                            *
082200* CF-GUIDE TARGET DATE.  VITAMINC IS NEVER LOGGED IN THIS         *
082300* FILE LAYOUT SO ITS ACTUAL INTAKE IS ALWAYS ZERO.                *
082400*----------------------------------------------------------------*
082500 3200-COMPARE-CANADA-GUIDE.
082600     MOVE SPACES TO WS-REPORT-LABEL-LINE.
082700     MOVE 'CANADA FOOD GUIDE COMPARISON' TO RL-TEXT.
082800     WRITE RP-PRINT-LINE FROM WS-REPORT-LABEL-LINE.
082900     PERFORM 3210-COMPARE-ONE-NUTRIENT
083000         THRU 3219-COMPARE-ONE-NUTRIENT-EXIT
083100         VARYING WS-CFSTD-SUB FROM 1 BY 1
083200         UNTIL WS-CFSTD-SUB > 3.
083300 3299-COMPARE-CANADA-GUIDE-EXIT.
083400     EXIT.
083500
083600 3210-COMPARE-ONE-NUTRIENT.
083700     EVALUATE WS-CFSTD-NUTRIENT (WS-CFSTD-SUB)
083800         WHEN 'PROTEIN'
083900             MOVE CF-PROTEIN TO WS-CG-ACTUAL-VALUE
084000         WHEN 'FIBER'
084100             MOVE CF-FIBER TO WS-CG-ACTUAL-VALUE
084200         WHEN OTHER
084300             MOVE ZERO TO WS-CG-ACTUAL-VALUE
084400     END-EVALUATE.
084500     COMPUTE WS-CG-DIFFERENCE ROUNDED =
084600         WS-CFSTD-VALUE (WS-CFSTD-SUB) - WS-CG-ACTUAL-VALUE.
084700     IF WS-CG-DIFFERENCE LESS THAN -0.01
084800         OR WS-CG-DIFFERENCE GREATER THAN 0.01
084900         MOVE SPACES TO WS-SUBSECTION-LINE
085000         MOVE WS-CFSTD-NUTRIENT (WS-CFSTD-SUB) TO SS-TEXT
085100         MOVE WS-CFSTD-VALUE (WS-CFSTD-SUB) TO SS-MIN-FLD
085200         MOVE WS-CG-ACTUAL-VALUE TO SS-MAX-FLD
085300         MOVE WS-CG-DIFFERENCE TO SS-DIFF-FLD
085400         WRITE RP-PRINT-LINE FROM WS-SUBSECTION-LINE
085500         ADD 1 TO WS-RP-LINES-WRITTEN-CTR
085600     END-IF.
085700 3219-COMPARE-ONE-NUTRIENT-EXIT.
085800     EXIT.
085900
086000*----------------------------------------------------------------*
086100* GRAND TOTAL AND RANGE AVERAGE.  THE                            *
086200* "RANGE" IS THE ENTIRE SORTED MEAL-TRANSACTIONS FILE - THIS      *
086300* FILEPASS IS A SINGLE WHOLE-FILE SWEEP, NOT A KEYED RANGE        *
086400* QUERY.  AVERAGE IS PER MEAL MATCHED, NOT PER CALENDAR DAY.      *
086500*----------------------------------------------------------------*
086600 3300-WRITE-RANGE-AVERAGE.
086700     MOVE SPACES TO WS-REPORT-LABEL-LINE.
086800     MOVE 'GRAND TOTAL' TO RL-TEXT.
086900     WRITE RP-PRINT-LINE FROM WS-REPORT-LABEL-LINE.
087000     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
087100     MOVE GT-CALORIES TO RD-CALORIES.
087200     MOVE GT-PROTEIN TO RD-PROTEIN.
087300     MOVE GT-FAT TO RD-FAT.
087400     MOVE GT-CARBS TO RD-CARBS.
087500     MOVE GT-FIBER TO RD-FIBER.
087600     WRITE RP-PRINT-LINE FROM WS-REPORT-DETAIL-LINE.
087700     MOVE SPACES TO WS-REPORT-LABEL-LINE.
087800     MOVE 'RANGE AVERAGE' TO RL-TEXT.
087900     WRITE RP-PRINT-LINE FROM WS-REPORT-LABEL-LINE.
088000     MOVE SPACES TO WS-REPORT-DETAIL-LINE.
088100     IF WS-MEAL-COUNT GREATER THAN ZERO
088200         COMPUTE RD-CALORIES ROUNDED = GT-CALORIES / WS-MEAL-COUNT
088300         COMPUTE RD-PROTEIN  ROUNDED = GT-PROTEIN  / WS-MEAL-COUNT
088400         COMPUTE RD-FAT      ROUNDED = GT-FAT      / WS-MEAL-COUNT
088500         COMPUTE RD-CARBS    ROUNDED = GT-CARBS    / WS-MEAL-COUNT
088600         COMPUTE RD-FIBER    ROUNDED = GT-FIBER    / WS-MEAL-COUNT
088700     END-IF.
088800     WRITE RP-PRINT-LINE FROM WS-REPORT-DETAIL-LINE.
088900     ADD 4 TO WS-RP-LINES-WRITTEN-CTR.
089000 3399-WRITE-RANGE-AVERAGE-EXIT.
089100     EXIT.
089200
089300*----------------------------------------------------------------*
089400*                         TERMINATION                             *
089500*----------------------------------------------------------------*
089600 3000-TERMINATION.
089700     IF CFGUIDE-REQUESTED
089800         PERFORM 3200-COMPARE-CANADA-GUIDE
089900             THRU 3299-COMPARE-CANADA-GUIDE-EXIT
090000     END-IF.
090100     PERFORM 3300-WRITE-RANGE-AVERAGE
090200         THRU 3399-WRITE-RANGE-AVERAGE-EXIT.
090300     CLOSE FOOD-MASTER-FILE
090400           MEAL-ITEM-FILE
090500           GOAL-PARAMETER-FILE
090600           CONTROL-CARD-FILE
090700           NUTRITION-REPORT-FILE.
090800     DISPLAY 'NTNUTRPT - MEAL ITEMS READ:   ' WS-MI-RECS-READ-CTR.
090900     DISPLAY 'NTNUTRPT - REPORT LINES OUT:  ' WS-RP-LINES-WRITTEN-CTR.
091000     GO TO 3099-TERMINATION-EXIT.
091100 9900-ABEND.
091200     DISPLAY 'NTNUTRPT ABENDING DUE TO FILE ERROR'.
091300     CLOSE FOOD-MASTER-FILE MEAL-ITEM-FILE GOAL-PARAMETER-FILE
091400           CONTROL-CARD-FILE NUTRITION-REPORT-FILE.
091500     MOVE 16 TO RETURN-CODE.
091600 3099-TERMINATION-EXIT.
091700     EXIT.
